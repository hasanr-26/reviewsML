000100******************************************************************
000200*  ENRREVW  -  ENRICHED REVIEW RECORD                             *
000300*  OUTPUT OF REVEDIT.  ONE RECORD PER ANALYZED GUEST REVIEW,      *
000400*  CARRYING THE PUBLISH/REJECT DECISION, REASON CODES, THE       *
000500*  SENTIMENT AND TAG LISTS AND A TRUNCATION SUMMARY.              *
000600*                                                                 *
000700*  NOTE - THE FIELD WIDTHS BELOW TOTAL 800 BYTES, PER THE        *
000800*  MODERATION DESK'S FIELD LIST DATED 11/02/88.  THE DSN/RECFM    *
000900*  CARD ELSEWHERE STILL SHOWS 700 - NEEDS A CHANGE REQUEST.       *
001000*                                                                 *
001100*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
001200******************************************************************
001300 01  ENRICHED-REVIEW-REC.
001400     05  REVIEW-ID               PIC X(22).
001500     05  HOTEL-ID                PIC X(10).
001600     05  RATING                  PIC 9(1).
001700     05  PUBLISH-DECISION        PIC X(7).
001800     05  REJECTION-REASONS.
001900         10  REASON-SLOT         PIC X(20) OCCURS 6 TIMES.
002000     05  SENTIMENT               PIC X(18).
002100     05  TAGS.
002200         10  TAG-SLOT            PIC X(20) OCCURS 10 TIMES.
002300     05  SUMMARY                 PIC X(153).
002400     05  REVIEW-TEXT             PIC X(150).
002500     05  ANALYZED-DATE           PIC X(10).
002600     05  MODEL-NAME              PIC X(20).
002700     05  PROMPT-VERSION          PIC X(6).
002800     05  FILLER                  PIC X(83).
