000100******************************************************************
000200*  RAWREVW  -  RAW GUEST REVIEW RECORD                            *
000300*  ONE RECORD PER GUEST REVIEW AS RECEIVED FROM THE FEEDER        *
000400*  CHANNELS (GOOGLE, BOOKING, INTERNAL, TRIPADVISOR).  THIS IS    *
000500*  THE INPUT LAYOUT FOR REVEDIT AND THE OUTPUT LAYOUT FOR REVGEN. *
000600*                                                                 *
000700*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
000800******************************************************************
000900 01  RAW-REVIEW-REC.
001000     05  REVIEW-ID               PIC X(22).
001100     05  HOTEL-ID                PIC X(10).
001200     05  RATING                  PIC 9(1).
001300     05  REVIEW-TEXT             PIC X(300).
001400     05  REVIEWER-NAME           PIC X(30).
001500     05  SOURCE                  PIC X(12).
001600     05  CREATED-DATE            PIC X(10).
001700     05  FILLER                  PIC X(15).
