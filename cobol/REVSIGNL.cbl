000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVSIGNL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SCANS ONE REVIEW'S TEXT FOR THE SEVEN
001400*          CONTENT SIGNALS THE MODERATION DESK ASKED FOR - PRICE
001500*          TALK, OWNER/MANAGER NAME-DROPPING, PHONE OR EMAIL
001600*          CONTACT INFO, ABUSIVE LANGUAGE, SPAM OR LINKS, A
001700*          TOO-SHORT REVIEW, AND HATE/SEXUAL/VIOLENT CONTENT.
001800*
001900*          A SIGNAL ONLY EVER GOES FROM N TO Y - IT IS NEVER
002000*          CLEARED ONCE SET.  THE HATE/SEXUAL/VIOLENT SIGNAL HAS
002100*          NO DETECTOR OF ITS OWN HERE (THAT CALLED FOR THE
002200*          OUTSIDE SCORING SERVICE THE DESK NEVER SIGNED A
002300*          CONTRACT FOR) - WE ALWAYS PASS IT BACK "N" AND LEAVE
002400*          THE SWITCH IN THE SHARED WORK AREA FOR ANY FUTURE
002450*          CALLER THAT CAN SET IT.
002600*
002700*          TEXT MATCHING IS A PLAIN SUBSTRING SCAN OF THE
002800*          UPPER-CASED REVIEW TEXT, NOT A TRUE WORD-BOUNDARY OR
002900*          REGULAR-EXPRESSION MATCH - THAT IS AS CLOSE AS WE CAN
003000*          COME WITHOUT THE PATTERN-MATCHING PACKAGE.
003100*
003200******************************************************************
003300*CHANGE LOG.
003400*
003500*  DATE      BY    REQUEST     DESCRIPTION
003600*  --------  ----  ----------  --------------------------------
003700*  10/30/88  JS    INITIAL     FIRST VERSION - PRICE, PHONE/
003800*                              EMAIL, ABUSIVE-LANGUAGE SIGNALS
003900*  06/14/90  JS    CR-0213     ADDED OWNER-NAME AND SPAM-LINK
004000*                              SIGNALS
004100*  09/08/93  RDM   CR-0659     ADDED TOO-SHORT WORD-COUNT SIGNAL
004200*  08/21/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
004300*                              FIELDS EDITED IN THIS PROGRAM,
004400*                              NO CHANGE REQUIRED
004500*  05/09/01  LKW   CR-0977     ADDED HATE-SEXUAL-VIOLENT SWITCH
004600*                              PASS-THROUGH FOR THE PLANNED
004700*                              SCORING-SERVICE INTERFACE (THE
004750*                              CONTRACT WAS NEVER SIGNED)
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*    UPPER-CASED COPY OF THE REVIEW TEXT - ALL SCANS WORK AGAINST
006300*    THIS FIELD SO THE SIGNAL WORDS NEED ONLY BE CARRIED ONE CASE.
006400 01  WS-TEXT-UPPER               PIC X(300).
006500 01  WS-TEXT-BYTES REDEFINES WS-TEXT-UPPER.
006600     05  WS-TEXT-BYTE OCCURS 300 TIMES
006700                      INDEXED BY WS-BYTE-IDX  PIC X(1).
006800
006900*    PRICE KEYWORDS, LOADED VIA REDEFINES OF A VALUE LITERAL -
007000*    THE SAME TRICK THE EQUIPMENT TABLE IN PATSRCH USES TO GET
007100*    CONSTANT TABLE DATA INTO WORKING-STORAGE WITHOUT A MOVE.
007110*    RS AND RS. WERE ADDED 11/04/02 AFTER THE DESK CAUGHT A RUN
007120*    OF RUPEE-AMOUNT REVIEWS THAT NONE OF THE ORIGINAL EIGHT
007130*    WORDS TOUCHED.  THE RUPEE SIGN ITSELF IS NOT CARRIED HERE -
007140*    IT IS NOT IN THIS SHOP'S PRINT CHAIN OR TERMINAL CODE PAGE,
007150*    SO THE DESK SETTLED FOR THE RS/RS. ABBREVIATION INSTEAD.
007200 01  PRICE-KEYWORD-LIST.
007300     05  FILLER                  PIC X(12) VALUE "RUPEES      ".
007400     05  FILLER                  PIC X(12) VALUE "PRICE       ".
007500     05  FILLER                  PIC X(12) VALUE "COST        ".
007600     05  FILLER                  PIC X(12) VALUE "PAID        ".
007700     05  FILLER                  PIC X(12) VALUE "PER NIGHT   ".
007800     05  FILLER                  PIC X(12) VALUE "PER DAY     ".
007900     05  FILLER                  PIC X(12) VALUE "PER ROOM    ".
008000     05  FILLER                  PIC X(12) VALUE "INR         ".
008010     05  FILLER                  PIC X(12) VALUE "RS          ".
008020     05  FILLER                  PIC X(12) VALUE "RS.         ".
008100 01  PRICE-KEYWORD-TBL REDEFINES PRICE-KEYWORD-LIST.
008200     05  PRICE-KEYWORD OCCURS 10 TIMES
008300                       INDEXED BY PRICE-IDX     PIC X(12).
008400
008500 01  PRICE-KEYWORD-LEN-LIST      PIC X(20)
008600                                 VALUE "06050404090708030203".
008700 01  PRICE-KEYWORD-LEN-TBL REDEFINES PRICE-KEYWORD-LEN-LIST.
008800     05  PRICE-KEYWORD-LEN OCCURS 10 TIMES
008900                           INDEXED BY PRICE-LEN-IDX  PIC 9(2).
009000
009100 01  WS-SCAN-FLDS.
009200     05  WS-HIT-CNT              PIC 9(3) COMP VALUE ZERO.
009300     05  WS-WORD-CNT             PIC 9(3) COMP VALUE ZERO.
009400     05  WS-SCAN-SUB             PIC 9(3) COMP VALUE ZERO.
009500     05  WS-DIGIT-RUN-LEN        PIC 9(2) COMP VALUE ZERO.
009550     05  WS-IN-WORD-SW           PIC X(1) VALUE "N".
009560         88  WS-IN-A-WORD            VALUE "Y".
009570     05  FILLER                  PIC X(3).
009800
009900 LINKAGE SECTION.
010000     COPY RAWREVW.
010100
010200     COPY SIGNALS.
010300
010400 PROCEDURE DIVISION USING RAW-REVIEW-REC, SIGNALS-REC.
010500
010600 000-HOUSEKEEPING.
010700     MOVE "N" TO PRICE-MENTIONED-SW.
010800     MOVE "N" TO OWNER-NAME-MENTIONED-SW.
010900     MOVE "N" TO PHONE-EMAIL-PRESENT-SW.
011000     MOVE "N" TO ABUSIVE-LANGUAGE-SW.
011100     MOVE "N" TO SPAM-OR-LINKS-SW.
011200     MOVE "N" TO TOO-SHORT-SW.
011300     MOVE "N" TO HATE-SEXUAL-VIOLENT-SW.
011400     MOVE SPACES TO WS-TEXT-UPPER.
011500     MOVE REVIEW-TEXT OF RAW-REVIEW-REC TO WS-TEXT-UPPER.
011600     INSPECT WS-TEXT-UPPER CONVERTING
011700         "abcdefghijklmnopqrstuvwxyz" TO
011800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011900     PERFORM 100-SCAN-PRICE-WORDS THRU 100-EXIT.
012000     PERFORM 120-SCAN-PHONE-EMAIL THRU 120-EXIT.
012100     PERFORM 140-SCAN-OWNER-WORDS THRU 140-EXIT.
012200     PERFORM 160-SCAN-ABUSE-WORDS THRU 160-EXIT.
012300     PERFORM 180-SCAN-SPAM-WORDS THRU 180-EXIT.
012400     PERFORM 190-COUNT-WORDS THRU 190-EXIT.
012500     GOBACK.
012600 000-EXIT.
012700     EXIT.
012800
012900 100-SCAN-PRICE-WORDS.
013000*    A HIT ON ANY ONE KEYWORD IS ENOUGH - NO NEED TO KEEP LOOKING
013100*    ONCE THE SIGNAL IS ON.
013200     SET PRICE-IDX TO 1.
013300     SET PRICE-LEN-IDX TO 1.
013400     PERFORM 105-SCAN-ONE-PRICE-WORD THRU 105-EXIT
013500             VARYING PRICE-IDX FROM 1 BY 1
013600             UNTIL PRICE-IDX > 10 OR PRICE-MENTIONED.
013700 100-EXIT.
013800     EXIT.
013900
014000 105-SCAN-ONE-PRICE-WORD.
014100     SET PRICE-LEN-IDX TO PRICE-IDX.
014200     MOVE ZERO TO WS-HIT-CNT.
014300     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT FOR ALL
014400         PRICE-KEYWORD (PRICE-IDX) (1:PRICE-KEYWORD-LEN
014500                                          (PRICE-LEN-IDX)).
014600     IF WS-HIT-CNT > 0
014700         MOVE "Y" TO PRICE-MENTIONED-SW.
014800 105-EXIT.
014900     EXIT.
015000
015100 120-SCAN-PHONE-EMAIL.
015200*    THREE SEPARATE CHECKS - A RUN OF TEN DIGIT BYTES (A PHONE
015300*    NUMBER WITH NO PUNCTUATION COLLAPSES TO THIS), A DASHED
015400*    DDD-DDD-DDDD PHONE PATTERN (ADDED 03/17/03 - THE DESK KEPT
015450*    SEEING DASHED NUMBERS THE DIGIT-RUN CHECK LET THROUGH
015470*    BECAUSE THE DASH RESETS THE RUN), AND AN "@" WITH TEXT ON
015480*    BOTH SIDES (AN EMAIL ADDRESS SHAPE).
015600     MOVE ZERO TO WS-DIGIT-RUN-LEN.
015700     SET WS-BYTE-IDX TO 1.
015800     PERFORM 125-SCAN-ONE-BYTE-FOR-DIGITS THRU 125-EXIT
015900             VARYING WS-BYTE-IDX FROM 1 BY 1
016000             UNTIL WS-BYTE-IDX > 300 OR PHONE-EMAIL-PRESENT.
016100     IF NOT PHONE-EMAIL-PRESENT
016150         SET WS-BYTE-IDX TO 1
016160         PERFORM 126-SCAN-ONE-POS-FOR-DASH-PHONE THRU 126-EXIT
016170                 VARYING WS-BYTE-IDX FROM 1 BY 1
016180                 UNTIL WS-BYTE-IDX > 289 OR PHONE-EMAIL-PRESENT.
016185     IF NOT PHONE-EMAIL-PRESENT
016200         SET WS-BYTE-IDX TO 2
016300         PERFORM 128-SCAN-ONE-BYTE-FOR-AT THRU 128-EXIT
016400                 VARYING WS-BYTE-IDX FROM 2 BY 1
016500                 UNTIL WS-BYTE-IDX > 299 OR PHONE-EMAIL-PRESENT.
016600 120-EXIT.
016700     EXIT.
016800
016900 125-SCAN-ONE-BYTE-FOR-DIGITS.
017000     IF WS-TEXT-BYTE (WS-BYTE-IDX) IS NUMERIC
017100         ADD 1 TO WS-DIGIT-RUN-LEN
017200         IF WS-DIGIT-RUN-LEN >= 10
017300             MOVE "Y" TO PHONE-EMAIL-PRESENT-SW
017400     ELSE
017500         MOVE ZERO TO WS-DIGIT-RUN-LEN.
017600 125-EXIT.
017700     EXIT.
017710
017720 126-SCAN-ONE-POS-FOR-DASH-PHONE.
017730*    LOOKS FOR 3 DIGITS, A DASH, 3 DIGITS, A DASH, 4 DIGITS
017740*    STARTING AT WS-BYTE-IDX - THE DDD-DDD-DDDD SHAPE THE
017750*    BARE DIGIT-RUN SCAN ABOVE CANNOT SEE.
017760     IF WS-TEXT-UPPER (WS-BYTE-IDX:3) IS NUMERIC
017770         AND WS-TEXT-UPPER (WS-BYTE-IDX + 3:1) = "-"
017780         AND WS-TEXT-UPPER (WS-BYTE-IDX + 4:3) IS NUMERIC
017790         AND WS-TEXT-UPPER (WS-BYTE-IDX + 7:1) = "-"
017800         AND WS-TEXT-UPPER (WS-BYTE-IDX + 8:4) IS NUMERIC
017810         MOVE "Y" TO PHONE-EMAIL-PRESENT-SW.
017820 126-EXIT.
017830     EXIT.
017840
017900 128-SCAN-ONE-BYTE-FOR-AT.
018000     IF WS-TEXT-BYTE (WS-BYTE-IDX) = "@"
018100         IF WS-TEXT-BYTE (WS-BYTE-IDX - 1) NOT = SPACE
018200            AND WS-TEXT-BYTE (WS-BYTE-IDX + 1) NOT = SPACE
018300             MOVE "Y" TO PHONE-EMAIL-PRESENT-SW.
018400 128-EXIT.
018500     EXIT.
018600
018700 140-SCAN-OWNER-WORDS.
018800     MOVE ZERO TO WS-HIT-CNT.
018900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
019000         FOR ALL "OWNER" FOR ALL "MANAGER"
019100         FOR ALL "PROPRIETOR" FOR ALL "BOSS"
019200         FOR ALL "SPOKE" FOR ALL "TALKED" FOR ALL "MET ".
019300     IF WS-HIT-CNT > 0
019400         MOVE "Y" TO OWNER-NAME-MENTIONED-SW.
019500 140-EXIT.
019600     EXIT.
019700
019800 160-SCAN-ABUSE-WORDS.
019900     MOVE ZERO TO WS-HIT-CNT.
020000     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
020100         FOR ALL "DAMN" FOR ALL "SHIT" FOR ALL "BLOODY"
020200         FOR ALL "CRAP" FOR ALL "HELL".
020300     IF WS-HIT-CNT > 0
020400         MOVE "Y" TO ABUSIVE-LANGUAGE-SW.
020500 160-EXIT.
020600     EXIT.
020700
020800 180-SCAN-SPAM-WORDS.
020900     MOVE ZERO TO WS-HIT-CNT.
021000     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
021100         FOR ALL "HTTP://" FOR ALL "HTTPS://" FOR ALL "WWW.".
021200     IF WS-HIT-CNT > 0
021300         MOVE "Y" TO SPAM-OR-LINKS-SW.
021400 180-EXIT.
021500     EXIT.
021600
021700 190-COUNT-WORDS.
021800*    A TOO-SHORT REVIEW IS FEWER THAN 15 WHITESPACE-SEPARATED
021900*    WORDS.  WE COUNT SPACE-TO-NONSPACE TRANSITIONS RATHER THAN
022000*    RELY ON A SPLIT FUNCTION.
022100     MOVE ZERO TO WS-WORD-CNT.
022200     MOVE "N" TO WS-IN-WORD-SW.
022300     SET WS-BYTE-IDX TO 1.
022400     PERFORM 195-COUNT-ONE-BYTE THRU 195-EXIT
022500             VARYING WS-BYTE-IDX FROM 1 BY 1
022600             UNTIL WS-BYTE-IDX > 300.
022700     IF WS-WORD-CNT < 15
022800         MOVE "Y" TO TOO-SHORT-SW.
022850 190-EXIT.
022900     EXIT.
023000
023100 195-COUNT-ONE-BYTE.
023200     IF WS-TEXT-BYTE (WS-BYTE-IDX) = SPACE
023300         MOVE "N" TO WS-IN-WORD-SW
023400     ELSE
023500         IF NOT WS-IN-A-WORD
023600             ADD 1 TO WS-WORD-CNT
023700             MOVE "Y" TO WS-IN-WORD-SW.
023800 195-EXIT.
023900     EXIT.
