000100******************************************************************
000200*  RJCTLOG  -  REJECT LOG RECORD                                  *
000300*  ONE RECORD PER RAW REVIEW THAT FAILED INPUT EDITING IN         *
000400*  REVEDIT.  CARRIES THE FIRST FAILING CHECK'S ERROR CODE.        *
000500*                                                                 *
000600*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
000700******************************************************************
000800 01  REJECT-LOG-REC.
000900     05  REVIEW-ID               PIC X(22).
001000     05  ERROR-CODE              PIC X(20).
001100     05  FILLER                  PIC X(18).
