000100******************************************************************
000200*  ABENDREC  -  SHOP-WIDE ABEND DISPLAY RECORD                    *
000300*  DISPLAYED TO SYSOUT BY THE 1000-ABEND-RTN OF EVERY MAIN        *
000400*  PROGRAM BEFORE FORCING THE ABEND.  CARRIES THE NAME OF THE     *
000500*  PARAGRAPH THAT DETECTED THE PROBLEM AND WHATEVER VALUES        *
000600*  HELP THE ON-CALL PROGRAMMER DIAGNOSE IT THE NEXT MORNING.      *
000700*                                                                 *
000800*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-TAG               PIC X(9)  VALUE "**ABEND**".
001200     05  FILLER                  PIC X(1).
001300     05  PARA-NAME               PIC X(20).
001400     05  FILLER                  PIC X(1).
001500     05  ABEND-REASON            PIC X(40).
001600     05  FILLER                  PIC X(1).
001700     05  EXPECTED-VAL            PIC X(8).
001800     05  FILLER                  PIC X(1).
001900     05  ACTUAL-VAL              PIC X(8).
002000     05  FILLER                  PIC X(10).
