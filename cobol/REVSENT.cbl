000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVSENT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RECONCILES THE PROVISIONAL SENTIMENT
001400*          (WHICH REVEDIT DERIVES FROM THE STAR RATING ALONE)
001500*          AGAINST THE STAR RATING ONE MORE TIME.  A FIVE-STAR
001600*          REVIEW CANNOT COME OUT NEGATIVE AND A ONE-STAR REVIEW
001700*          CANNOT COME OUT POSITIVE, NO MATTER WHAT HANDED IT
001800*          THE PROVISIONAL VALUE.
001900*
002000*          THIS USED TO RECONCILE THE OUTSIDE SCORING SERVICE'S
002100*          OPINION AGAINST THE RATING.  THAT SERVICE IS GONE BUT
002200*          THE RECONCILIATION RULE STILL APPLIES TO WHATEVER
002300*          COMES IN AS THE PROVISIONAL VALUE.
002400*
002500******************************************************************
002600*CHANGE LOG.
002700*
002800*  DATE      BY    REQUEST     DESCRIPTION
002900*  --------  ----  ----------  --------------------------------
003000*  10/30/88  JS    INITIAL     FIRST VERSION
003100*  03/02/93  RDM   CR-0588     DEFAULT TO NEUTRAL WHEN THE
003200*                              INCOMING SENTIMENT IS NOT ONE OF
003300*                              THE THREE RECOGNIZED VALUES
003400*  08/24/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
003500*                              FIELDS EDITED IN THIS PROGRAM,
003600*                              NO CHANGE REQUIRED
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100*    THE THREE RECOGNIZED SENTIMENT LITERALS, LOADED BY
005200*    REDEFINES OF A VALUE LITERAL RATHER THAN THREE 88-LEVELS,
005300*    SO 140-VALIDATE-PROVISIONAL CAN LOOP OVER THEM.
005400 01  VALID-SENTIMENT-LIST.
005500     05  FILLER  PIC X(18) VALUE "SENTIMENT_POSITIVE".
005600     05  FILLER  PIC X(18) VALUE "SENTIMENT_NEUTRAL ".
005700     05  FILLER  PIC X(18) VALUE "SENTIMENT_NEGATIVE".
005800 01  VALID-SENTIMENT-TBL REDEFINES VALID-SENTIMENT-LIST.
005900     05  VALID-SENTIMENT OCCURS 3 TIMES
006000                         INDEXED BY SENT-IDX     PIC X(18).
006100
006200 01  WS-RATING-CHK-AREA          PIC X(1).
006300 01  WS-RATING-CHK-NUM REDEFINES WS-RATING-CHK-AREA PIC 9(1).
006400
006500 01  WS-SWITCHES.
006600     05  WS-FOUND-SW             PIC X(1) VALUE "N".
006700         88  WS-FOUND-VALID          VALUE "Y".
006750     05  WS-FORCE-CNT            PIC 9(2) COMP VALUE ZERO.
006770     05  FILLER                  PIC X(3).
006800
006900 LINKAGE SECTION.
007000 01  SENTIMENT-WORK-REC.
007100     05  SENT-RATING             PIC 9(1).
007200     05  SENT-PROVISIONAL        PIC X(18).
007300     05  SENT-FINAL              PIC X(18).
007320     05  FILLER                  PIC X(3).
007350 01  SENTIMENT-WORK-PARTS REDEFINES SENTIMENT-WORK-REC.
007360*    PREFIX VIEW USED ONLY WHEN TRACING - LETS US DISPLAY THE
007370*    SENTIMENT CATEGORY WORD WITHOUT THE "SENTIMENT_" NOISE.
007380     05  FILLER                  PIC X(1).
007390     05  SENT-PROVISIONAL-CAT    PIC X(10).
007395     05  FILLER                  PIC X(26).
007400
007500 PROCEDURE DIVISION USING SENTIMENT-WORK-REC.
007600
007700 000-HOUSEKEEPING.
007800     MOVE SENT-PROVISIONAL TO SENT-FINAL.
007900     PERFORM 140-VALIDATE-PROVISIONAL THRU 140-EXIT.
008000     IF NOT WS-FOUND-VALID
008100         MOVE "SENTIMENT_NEUTRAL " TO SENT-FINAL.
008200     MOVE SENT-RATING TO WS-RATING-CHK-AREA.
008300     PERFORM 200-FORCE-POSITIVE-CHECK THRU 200-EXIT.
008400     PERFORM 220-FORCE-NEGATIVE-CHECK THRU 220-EXIT.
008500     GOBACK.
008600 000-EXIT.
008700     EXIT.
008800
008900 140-VALIDATE-PROVISIONAL.
009000     MOVE "N" TO WS-FOUND-SW.
009100     SET SENT-IDX TO 1.
009200     PERFORM 145-CHECK-ONE-VALID-SENT THRU 145-EXIT
009300             VARYING SENT-IDX FROM 1 BY 1
009400             UNTIL SENT-IDX > 3 OR WS-FOUND-VALID.
009500 140-EXIT.
009600     EXIT.
009700
009800 145-CHECK-ONE-VALID-SENT.
009900     IF SENT-PROVISIONAL = VALID-SENTIMENT (SENT-IDX)
010000         MOVE "Y" TO WS-FOUND-SW.
010100 145-EXIT.
010200     EXIT.
010300
010400 200-FORCE-POSITIVE-CHECK.
010500*    RATING OF 4 OR 5 CANNOT COME OUT NEGATIVE.
010600     IF WS-RATING-CHK-NUM NUMERIC
010700        AND WS-RATING-CHK-NUM >= 4
010800        AND SENT-FINAL = "SENTIMENT_NEGATIVE"
010900         MOVE "SENTIMENT_POSITIVE" TO SENT-FINAL
010950         ADD 1 TO WS-FORCE-CNT.
011000 200-EXIT.
011100     EXIT.
011200
011300 220-FORCE-NEGATIVE-CHECK.
011400*    RATING OF 1 OR 2 CANNOT COME OUT POSITIVE.
011500     IF WS-RATING-CHK-NUM NUMERIC
011600        AND WS-RATING-CHK-NUM <= 2
011700        AND SENT-FINAL = "SENTIMENT_POSITIVE"
011800         MOVE "SENTIMENT_NEGATIVE" TO SENT-FINAL
011850         ADD 1 TO WS-FORCE-CNT.
011900 220-EXIT.
012000     EXIT.
