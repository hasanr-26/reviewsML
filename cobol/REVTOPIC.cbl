000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVTOPIC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TAKES OVER THE TOPIC-CODING WORK THE
001400*          MODERATION DESK USED TO BUY FROM AN OUTSIDE VENDOR -
001500*          THAT CONTRACT WAS NOT RENEWED, SO TOPIC TAGS NOW COME
001600*          FROM A PLAIN KEYWORD SCAN OF THE UPPER-CASED REVIEW
001650*          TEXT INSTEAD.
001700*
001800*          THE FOURTEEN TOPICS ARE TESTED IN A FIXED ORDER AND
001900*          EACH ONE THAT HITS IS APPENDED ONCE TO THE CALLER'S
002000*          TOPIC-TAG LIST - A TOPIC NEVER APPEARS TWICE.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*
002500*  DATE      BY    REQUEST     DESCRIPTION
002600*  --------  ----  ----------  --------------------------------
002700*  10/30/88  JS    INITIAL     FIRST VERSION - CLEANLINESS,
002800*                              ROOM, BATHROOM, FOOD TOPICS ONLY
002900*  02/17/92  JS    CR-0301     ADDED SERVICE, CHECK-IN, LOCATION,
003000*                              AMENITIES, WIFI TOPICS
003100*  07/30/95  RDM   CR-0744     ADDED NOISE, PARKING, SAFETY AND
003200*                              MAINTENANCE TOPICS - ROUNDS OUT
003300*                              THE SET THE DESK ASKED FOR
003400*  08/22/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
003500*                              FIELDS EDITED IN THIS PROGRAM,
003600*                              NO CHANGE REQUIRED
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-TEXT-UPPER               PIC X(300).
005200 01  WS-TEXT-UPPER-HALVES REDEFINES WS-TEXT-UPPER.
005300*    FIRST-HALF/SECOND-HALF VIEW - NOT SCANNED SEPARATELY TODAY
005400*    BUT KEPT FROM THE ORIGINAL SPLIT-SCAN DESIGN IN CASE THE
005500*    TEXT FIELD EVER GROWS PAST WHAT ONE INSPECT SHOULD COVER.
005600     05  WS-TEXT-UPPER-1ST       PIC X(150).
005700     05  WS-TEXT-UPPER-2ND       PIC X(150).
005800
005900 01  WS-SCAN-FLDS.
006000     05  WS-HIT-CNT              PIC 9(3) COMP VALUE ZERO.
006050     05  FILLER                  PIC X(3).
006100
006200*    TOPIC TAG LITERALS, LOADED VIA REDEFINES OF A VALUE LITERAL.
006300 01  TOPIC-NAME-LIST.
006400     05  FILLER  PIC X(20) VALUE "CLEANLINESS         ".
006500     05  FILLER  PIC X(20) VALUE "ROOM_QUALITY        ".
006600     05  FILLER  PIC X(20) VALUE "BATHROOM            ".
006700     05  FILLER  PIC X(20) VALUE "FOOD_BREAKFAST      ".
006800     05  FILLER  PIC X(20) VALUE "RESTAURANT_FOOD     ".
006900     05  FILLER  PIC X(20) VALUE "SERVICE_STAFF       ".
007000     05  FILLER  PIC X(20) VALUE "CHECKIN_CHECKOUT    ".
007100     05  FILLER  PIC X(20) VALUE "LOCATION            ".
007200     05  FILLER  PIC X(20) VALUE "AMENITIES           ".
007300     05  FILLER  PIC X(20) VALUE "WIFI                ".
007400     05  FILLER  PIC X(20) VALUE "NOISE               ".
007500     05  FILLER  PIC X(20) VALUE "PARKING             ".
007600     05  FILLER  PIC X(20) VALUE "SAFETY_SECURITY     ".
007700     05  FILLER  PIC X(20) VALUE "MAINTENANCE         ".
007800 01  TOPIC-NAME-TBL REDEFINES TOPIC-NAME-LIST.
007900     05  TOPIC-NAME OCCURS 14 TIMES
008000                    INDEXED BY TOPIC-NAME-IDX  PIC X(20).
008100
008200 LINKAGE SECTION.
008300     COPY RAWREVW.
008400
008500     COPY TOPICTG.
008600
008700 PROCEDURE DIVISION USING RAW-REVIEW-REC, TOPIC-TAG-REC.
008800
008900 000-HOUSEKEEPING.
009000     MOVE ZERO TO TOPIC-TAG-COUNT.
009100     MOVE SPACES TO WS-TEXT-UPPER.
009200     MOVE REVIEW-TEXT OF RAW-REVIEW-REC TO WS-TEXT-UPPER.
009300     INSPECT WS-TEXT-UPPER CONVERTING
009400         "abcdefghijklmnopqrstuvwxyz" TO
009500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600     PERFORM 200-CHECK-CLEANLINESS THRU 200-EXIT.
009700     PERFORM 210-CHECK-ROOM-QUALITY THRU 210-EXIT.
009800     PERFORM 220-CHECK-BATHROOM THRU 220-EXIT.
009900     PERFORM 230-CHECK-FOOD-BREAKFAST THRU 230-EXIT.
010000     PERFORM 240-CHECK-RESTAURANT-FOOD THRU 240-EXIT.
010100     PERFORM 250-CHECK-SERVICE-STAFF THRU 250-EXIT.
010200     PERFORM 260-CHECK-CHECKIN-CHECKOUT THRU 260-EXIT.
010300     PERFORM 270-CHECK-LOCATION THRU 270-EXIT.
010400     PERFORM 280-CHECK-AMENITIES THRU 280-EXIT.
010500     PERFORM 290-CHECK-WIFI THRU 290-EXIT.
010600     PERFORM 300-CHECK-NOISE THRU 300-EXIT.
010700     PERFORM 310-CHECK-PARKING THRU 310-EXIT.
010800     PERFORM 320-CHECK-SAFETY-SECURITY THRU 320-EXIT.
010900     PERFORM 330-CHECK-MAINTENANCE THRU 330-EXIT.
011000     GOBACK.
011100 000-EXIT.
011200     EXIT.
011300
011400 200-CHECK-CLEANLINESS.
011500     MOVE ZERO TO WS-HIT-CNT.
011600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
011700         FOR ALL "CLEAN" FOR ALL "DUST" FOR ALL "SPOTLESS".
011800     IF WS-HIT-CNT > 0
011900         SET TOPIC-NAME-IDX TO 1
012000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
012100 200-EXIT.
012200     EXIT.
012300
012400 210-CHECK-ROOM-QUALITY.
012500     MOVE ZERO TO WS-HIT-CNT.
012600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
012700         FOR ALL "ROOM" FOR ALL "BED" FOR ALL "FURNITURE".
012800     IF WS-HIT-CNT > 0
012900         SET TOPIC-NAME-IDX TO 2
013000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
013100 210-EXIT.
013200     EXIT.
013300
013400 220-CHECK-BATHROOM.
013500     MOVE ZERO TO WS-HIT-CNT.
013600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
013700         FOR ALL "BATHROOM" FOR ALL "SHOWER" FOR ALL "TOILET".
013800     IF WS-HIT-CNT > 0
013900         SET TOPIC-NAME-IDX TO 3
014000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
014100 220-EXIT.
014200     EXIT.
014300
014400 230-CHECK-FOOD-BREAKFAST.
014500     MOVE ZERO TO WS-HIT-CNT.
014600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
014700         FOR ALL "BREAKFAST" FOR ALL "BUFFET".
014800     IF WS-HIT-CNT > 0
014900         SET TOPIC-NAME-IDX TO 4
015000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
015100 230-EXIT.
015200     EXIT.
015300
015400 240-CHECK-RESTAURANT-FOOD.
015500     MOVE ZERO TO WS-HIT-CNT.
015600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
015700         FOR ALL "RESTAURANT" FOR ALL "FOOD" FOR ALL "BIRYANI".
015800     IF WS-HIT-CNT > 0
015900         SET TOPIC-NAME-IDX TO 5
016000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
016100 240-EXIT.
016200     EXIT.
016300
016400 250-CHECK-SERVICE-STAFF.
016500     MOVE ZERO TO WS-HIT-CNT.
016600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
016700         FOR ALL "STAFF" FOR ALL "SERVICE" FOR ALL "FRONT DESK".
016800     IF WS-HIT-CNT > 0
016900         SET TOPIC-NAME-IDX TO 6
017000         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
017100 250-EXIT.
017200     EXIT.
017300
017400 260-CHECK-CHECKIN-CHECKOUT.
017500     MOVE ZERO TO WS-HIT-CNT.
017600     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
017700         FOR ALL "CHECK-IN" FOR ALL "CHECK IN"
017800         FOR ALL "CHECKOUT".
017900     IF WS-HIT-CNT > 0
018000         SET TOPIC-NAME-IDX TO 7
018100         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
018200 260-EXIT.
018300     EXIT.
018400
018500 270-CHECK-LOCATION.
018600     MOVE ZERO TO WS-HIT-CNT.
018700     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
018800         FOR ALL "LOCATION" FOR ALL "ATTRACTION"
018900         FOR ALL "NEARBY".
019000     IF WS-HIT-CNT > 0
019100         SET TOPIC-NAME-IDX TO 8
019200         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
019300 270-EXIT.
019400     EXIT.
019500
019600 280-CHECK-AMENITIES.
019700     MOVE ZERO TO WS-HIT-CNT.
019800     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
019900         FOR ALL "POOL" FOR ALL "GYM" FOR ALL "SPA"
020000         FOR ALL "AMENIT".
020100     IF WS-HIT-CNT > 0
020200         SET TOPIC-NAME-IDX TO 9
020300         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
020400 280-EXIT.
020500     EXIT.
020600
020700 290-CHECK-WIFI.
020800     MOVE ZERO TO WS-HIT-CNT.
020900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
021000         FOR ALL "WIFI" FOR ALL "INTERNET".
021100     IF WS-HIT-CNT > 0
021200         SET TOPIC-NAME-IDX TO 10
021300         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
021400 290-EXIT.
021500     EXIT.
021600
021700 300-CHECK-NOISE.
021800     MOVE ZERO TO WS-HIT-CNT.
021900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
022000         FOR ALL "NOISE" FOR ALL "NOISY" FOR ALL "QUIET".
022100     IF WS-HIT-CNT > 0
022200         SET TOPIC-NAME-IDX TO 11
022300         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
022400 300-EXIT.
022500     EXIT.
022600
022700 310-CHECK-PARKING.
022800     MOVE ZERO TO WS-HIT-CNT.
022900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
023000         FOR ALL "PARKING".
023100     IF WS-HIT-CNT > 0
023200         SET TOPIC-NAME-IDX TO 12
023300         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
023400 310-EXIT.
023500     EXIT.
023600
023700 320-CHECK-SAFETY-SECURITY.
023800     MOVE ZERO TO WS-HIT-CNT.
023900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
024000         FOR ALL "SAFE" FOR ALL "SECURITY".
024100     IF WS-HIT-CNT > 0
024200         SET TOPIC-NAME-IDX TO 13
024300         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
024400 320-EXIT.
024500     EXIT.
024600
024700 330-CHECK-MAINTENANCE.
024800     MOVE ZERO TO WS-HIT-CNT.
024900     INSPECT WS-TEXT-UPPER TALLYING WS-HIT-CNT
025000         FOR ALL "MAINTENANCE" FOR ALL "REPAIR"
025100         FOR ALL "RENOVATION" FOR ALL "BROKEN".
025200     IF WS-HIT-CNT > 0
025300         SET TOPIC-NAME-IDX TO 14
025400         PERFORM 900-APPEND-TOPIC-TAG THRU 900-EXIT.
025500 330-EXIT.
025600     EXIT.
025700
025800 900-APPEND-TOPIC-TAG.
025900*    THE OUTPUT RECORD HOLDS AT MOST 14 TOPIC SLOTS, ONE PER
026000*    TOPIC, SO THIS NEVER OVERFLOWS - STILL, NEVER HURTS TO
026100*    CHECK BEFORE WE ADD ONE.
026200     IF TOPIC-TAG-COUNT < 14
026300         ADD 1 TO TOPIC-TAG-COUNT
026400         SET TOPIC-TAG-IDX TO TOPIC-TAG-COUNT
026500         MOVE TOPIC-NAME (TOPIC-NAME-IDX) TO
026600                 TOPIC-TAG-TBL (TOPIC-TAG-IDX).
026700 900-EXIT.
026800     EXIT.
