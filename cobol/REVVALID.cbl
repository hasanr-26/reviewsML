000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVVALID.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM EDITS ONE RAW GUEST REVIEW RECORD
001400*          FOR THE REVIEW MODERATION BATCH (REVEDIT).
001500*
001600*          A RECORD IS VALID ONLY IF REVIEW-ID, HOTEL-ID, RATING
001700*          AND REVIEW-TEXT ARE ALL PRESENT, RATING IS NUMERIC
001800*          AND IN RANGE 1-5, AND THE TRIMMED TEXT IS AT LEAST
001900*          5 CHARACTERS LONG.  THE FIRST CHECK THAT FAILS SETS
002000*          THE RETURNED ERROR CODE - WE DO NOT KEEP LOOKING.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*
002500*  DATE      BY    REQUEST     DESCRIPTION
002600*  --------  ----  ----------  --------------------------------
002700*  10/30/88  JS    INITIAL     FIRST VERSION - FIELD PRESENCE,
002800*                              RATING RANGE AND TEXT LENGTH EDITS
002900*  04/12/91  JS    CR-0447     ADDED TRAILING-BLANK SCAN FOR THE
003000*                              TRIMMED TEXT LENGTH CHECK - WAS
003100*                              COUNTING THE PAD AS TEXT
003200*  11/02/94  RDM   CR-0812     CLARIFIED CHECK ORDER TO MATCH
003300*                              MODERATION DESK WRITE-UP
003400*  08/19/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
003500*                              FIELDS EDITED IN THIS PROGRAM,
003600*                              NO CHANGE REQUIRED
003700*  02/03/03  LKW   CR-1190     RATING CLASS TEST REWORKED TO
003800*                              USE REDEFINED ALPHA VIEW SO A
003900*                              NON-NUMERIC BYTE DOES NOT ABEND
004000*                              THE NUMERIC COMPARE
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-SCAN-FLDS.
005600     05  TEXT-LAST-NONBLANK      PIC 9(3) COMP VALUE ZERO.
005700     05  TEXT-SUB                PIC 9(3) COMP VALUE ZERO.
005705     05  FILLER                  PIC X(3).
005710 01  WS-SCAN-FLDS-DISPLAY REDEFINES WS-SCAN-FLDS.
005720*    DISPLAY-USAGE VIEW OF THE ABOVE COMP COUNTERS - A COMP
005730*    FIELD SHOWS AS HEX GARBAGE ON A SYSOUT DISPLAY, THIS
005740*    VIEW IS FOR DIAGNOSTIC DISPLAYS ONLY, NEVER MOVED TO.
005750     05  TEXT-LAST-NONBLANK-D    PIC 9(3).
005760     05  TEXT-SUB-D              PIC 9(3).
005765     05  FILLER                  PIC X(3).
005900 01  WS-RATING-CHK-AREA          PIC X(1).
006000 01  WS-RATING-CHK-NUM REDEFINES WS-RATING-CHK-AREA PIC 9(1).
006100
006200 LINKAGE SECTION.
006300     COPY RAWREVW.
006600
006700 01  VALIDATION-RESULT-REC.
006800     05  VALID-RESULT-SW         PIC X(1).
006900         88  RECORD-IS-VALID         VALUE "Y".
007000         88  RECORD-IS-INVALID       VALUE "N".
007100     05  VALID-ERROR-CODE        PIC X(20).
007110     05  FILLER                  PIC X(4).
007150 01  VALID-ERROR-CODE-PARTS REDEFINES VALIDATION-RESULT-REC.
007160     05  FILLER                  PIC X(1).
007170     05  VALID-ERROR-CAT         PIC X(4).
007180     05  VALID-ERROR-DTL         PIC X(16).
007200
007300 PROCEDURE DIVISION USING RAW-REVIEW-REC, VALIDATION-RESULT-REC.
007400
007500 000-HOUSEKEEPING.
007600     MOVE "Y" TO VALID-RESULT-SW.
007700     MOVE SPACES TO VALID-ERROR-CODE.
007800     PERFORM 100-CHECK-REQUIRED-FLDS THRU 100-EXIT.
007900     IF RECORD-IS-VALID
008000         PERFORM 120-CHECK-RATING-RANGE THRU 120-EXIT.
008100     IF RECORD-IS-VALID
008200         PERFORM 140-CHECK-TEXT-LENGTH THRU 140-EXIT.
008300     GOBACK.
008400 000-EXIT.
008500     EXIT.
008600
008700 100-CHECK-REQUIRED-FLDS.
008800*    REVIEW-ID, HOTEL-ID, RATING AND REVIEW-TEXT MUST ALL BE
008900*    PRESENT BEFORE WE EVEN LOOK AT RANGE OR LENGTH.
009000     IF REVIEW-ID OF RAW-REVIEW-REC = SPACES
009100         MOVE "N" TO VALID-RESULT-SW
009200         MOVE "MISSING-FIELD" TO VALID-ERROR-CODE
009300         GO TO 100-EXIT.
009400     IF HOTEL-ID OF RAW-REVIEW-REC = SPACES
009500         MOVE "N" TO VALID-RESULT-SW
009600         MOVE "MISSING-FIELD" TO VALID-ERROR-CODE
009700         GO TO 100-EXIT.
009800     IF RATING OF RAW-REVIEW-REC = ZERO
009900         MOVE "N" TO VALID-RESULT-SW
010000         MOVE "MISSING-FIELD" TO VALID-ERROR-CODE
010100         GO TO 100-EXIT.
010200     IF REVIEW-TEXT OF RAW-REVIEW-REC = SPACES
010300         MOVE "N" TO VALID-RESULT-SW
010400         MOVE "MISSING-FIELD" TO VALID-ERROR-CODE.
010500 100-EXIT.
010600     EXIT.
010700
010800 120-CHECK-RATING-RANGE.
010900*    MOVE THE RATING BYTE TO AN ALPHA VIEW FIRST SO A BAD BYTE
011000*    COMING OFF THE FEED CANNOT ABEND THE NUMERIC TEST BELOW.
011100     MOVE RATING OF RAW-REVIEW-REC TO WS-RATING-CHK-AREA.
011200     IF WS-RATING-CHK-AREA NOT NUMERIC
011300         MOVE "N" TO VALID-RESULT-SW
011400         MOVE "BAD-RATING" TO VALID-ERROR-CODE
011500         GO TO 120-EXIT.
011600     IF WS-RATING-CHK-NUM < 1 OR WS-RATING-CHK-NUM > 5
011700         MOVE "N" TO VALID-RESULT-SW
011800         MOVE "BAD-RATING" TO VALID-ERROR-CODE.
011900 120-EXIT.
012000     EXIT.
012100
012200 140-CHECK-TEXT-LENGTH.
012300*    BACK-SCAN THE TEXT FIELD TO FIND THE LAST NON-BLANK BYTE -
012400*    THAT POSITION IS THE TRIMMED LENGTH.  PLAIN COBOL-85 HAS NO
012500*    TRAILING-SPACE TALLY, SO WE WALK IT OURSELVES.
012600     MOVE ZERO TO TEXT-LAST-NONBLANK.
012700     MOVE 300 TO TEXT-SUB.
012800     PERFORM 145-BACK-SCAN-TEXT THRU 145-EXIT
012900             UNTIL TEXT-SUB < 1
013000                OR REVIEW-TEXT OF RAW-REVIEW-REC (TEXT-SUB:1)
013100                                            NOT = SPACE.
013300     MOVE TEXT-SUB TO TEXT-LAST-NONBLANK.
013400     IF TEXT-LAST-NONBLANK < 5
013500         MOVE "N" TO VALID-RESULT-SW
013600         MOVE "TEXT-TOO-SHORT" TO VALID-ERROR-CODE.
013700 140-EXIT.
013800     EXIT.
013900
014000 145-BACK-SCAN-TEXT.
014100     SUBTRACT 1 FROM TEXT-SUB.
014200 145-EXIT.
014300     EXIT.
