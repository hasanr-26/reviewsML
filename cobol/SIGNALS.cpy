000100******************************************************************
000200*  SIGNALS  -  CONTENT-SIGNAL WORK AREA                           *
000300*  PASSED BY REFERENCE BETWEEN REVSIGNL, REVPUBRL AND REVTAG SO   *
000400*  EACH RULE-SET SUBPROGRAM SEES THE SAME SEVEN SIGNAL SWITCHES   *
000500*  FOR THE REVIEW CURRENTLY IN HAND.                              *
000600*                                                                 *
000700*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
000800******************************************************************
000900 01  SIGNALS-REC.
001000     05  PRICE-MENTIONED-SW      PIC X(1).
001100         88  PRICE-MENTIONED         VALUE "Y".
001200         88  PRICE-NOT-MENTIONED     VALUE "N".
001300     05  OWNER-NAME-MENTIONED-SW PIC X(1).
001400         88  OWNER-NAME-MENTIONED    VALUE "Y".
001500         88  OWNER-NAME-NOT-MENTIONED VALUE "N".
001600     05  PHONE-EMAIL-PRESENT-SW  PIC X(1).
001700         88  PHONE-EMAIL-PRESENT     VALUE "Y".
001800         88  PHONE-EMAIL-NOT-PRESENT VALUE "N".
001900     05  ABUSIVE-LANGUAGE-SW     PIC X(1).
002000         88  ABUSIVE-LANGUAGE        VALUE "Y".
002100         88  NO-ABUSIVE-LANGUAGE     VALUE "N".
002200     05  SPAM-OR-LINKS-SW        PIC X(1).
002300         88  SPAM-OR-LINKS           VALUE "Y".
002400         88  NO-SPAM-OR-LINKS        VALUE "N".
002500     05  TOO-SHORT-SW            PIC X(1).
002600         88  TOO-SHORT               VALUE "Y".
002700         88  NOT-TOO-SHORT           VALUE "N".
002800     05  HATE-SEXUAL-VIOLENT-SW  PIC X(1).
002900         88  HATE-SEXUAL-VIOLENT     VALUE "Y".
003000         88  NO-HATE-SEXUAL-VIOLENT  VALUE "N".
003100     05  FILLER                  PIC X(3).
