000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE MAIN DRIVER FOR THE HOTEL REVIEW
001400*          MODERATION BATCH.  IT READS THE RAW GUEST REVIEW
001500*          FILE ONE RECORD AT A TIME, VALIDATES EACH RECORD,
001600*          AND FOR EVERY RECORD THAT PASSES EDITING IT CALLS
001700*          OUT TO THE SIGNAL, SENTIMENT, TOPIC, PUBLISHING,
001800*          TAGGING AND SUMMARY SUBPROGRAMS AND WRITES ONE
001900*          ENRICHED REVIEW RECORD.  RECORDS THAT FAIL EDITING
002000*          ARE WRITTEN TO THE REJECT LOG INSTEAD AND DO NOT
002100*          COUNT TOWARD THE ANALYSIS TOTALS.
002200*
002300*          AT END OF FILE THE PROGRAM PRINTS THE SUMMARY REPORT
002400*          FROM THE COUNTERS IT ACCUMULATED ALONG THE WAY - IT
002500*          DOES NOT RE-READ THE ENRICHED FILE TO BUILD IT.
002600*
002700*          INPUT FILE               -  RAWREVW
002800*          OUTPUT FILE              -  ENRREVW
002900*          REJECT FILE              -  RJCTLOG
003000*          REPORT FILE              -  SUMRPT
003100*          DUMP FILE                -  SYSOUT
003200*
003300******************************************************************
003400*CHANGE LOG.
003500*
003600*  DATE      BY    REQUEST     DESCRIPTION
003700*  --------  ----  ----------  --------------------------------
003800*  10/30/88  JS    INITIAL     FIRST VERSION - OPEN/READ/EDIT/
003900*                              WRITE SKELETON ADAPTED FROM THE
004000*                              DAILY CHARGES EDIT JOB
004100*  04/02/91  JS    CR-0447     ADDED THE SUMMARY REPORT SECTION
004200*  11/14/94  RDM   CR-0812     ADDED PER-REASON, PER-SENTIMENT
004300*                              AND PER-TAG DISTRIBUTION COUNTS
004400*                              TO THE SUMMARY REPORT
004500*  08/28/98  TGD   Y2K-0091    WINDOWED THE TWO-DIGIT YEAR OUT
004600*                              OF ACCEPT-FROM-DATE FOR THE
004700*                              REPORT HEADER - SEE 050-BUILD-
004800*                              REPORT-DATE.  00-49 ASSUMED 20XX,
004900*                              50-99 ASSUMED 19XX
005000*  02/11/03  LKW   CR-1190     ADDED HATE_SEXUAL_VIOLENT TO THE
005100*                              REJECTION REASONS DISTRIBUTION
005200*                              TABLE TO MATCH REVPUBRL CR-1190
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT RAWREVW
007000     ASSIGN TO UT-S-RAWREVW
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT ENRREVW
007500     ASSIGN TO UT-S-ENRREVW
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT RJCTLOG
008000     ASSIGN TO UT-S-RJCTLOG
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT SUMRPT
008500     ASSIGN TO UT-S-SUMRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                     PIC X(130).
009800
009900****** ONE RECORD PER GUEST REVIEW COMING OUT OF THE FEEDER
010000****** CHANNELS - SEE COPYBOOK RAWREVW FOR THE BROKEN-OUT FIELDS
010100 FD  RAWREVW
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 400 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RAWREVW-REC-DATA.
010700 01  RAWREVW-REC-DATA                PIC X(400).
010800
010900****** ONE RECORD PER REVIEW THAT PASSED INPUT EDITING, CARRYING
011000****** THE PUBLISH DECISION, TAGS, SENTIMENT AND SUMMARY
011100 FD  ENRREVW
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 800 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ENRREVW-REC-DATA.
011700 01  ENRREVW-REC-DATA                PIC X(800).
011800
011900****** ONE RECORD PER REVIEW THAT FAILED INPUT EDITING
012000 FD  RJCTLOG
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 60 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RJCTLOG-REC-DATA.
012600 01  RJCTLOG-REC-DATA                PIC X(60).
012700
012800****** THE SUMMARY REPORT - ONE LOGICAL RUN, NO CONTROL BREAKS
012900 FD  SUMRPT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 132 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SUMRPT-REC-DATA.
013500 01  SUMRPT-REC-DATA                 PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800 01  FILE-STATUS-CODES.
013900     05  OFCODE                      PIC X(2).
014000         88  CODE-WRITE                  VALUE SPACES.
014100
014200** THE RAW REVIEW, ENRICHED REVIEW AND REJECT LOG LAYOUTS
014300     COPY RAWREVW.
014400
014500     COPY ENRREVW.
014600
014700     COPY RJCTLOG.
014800
014900** SHARED WITH REVSIGNL/REVPUBRL/REVTAG AND REVTOPIC/REVTAG
015000     COPY SIGNALS.
015100
015200     COPY TOPICTG.
015300
015400** THE CALL INTERFACE RECORDS FOR THE SIX ANALYSIS SUBPROGRAMS -
015500** EACH ONE MATCHES, FIELD FOR FIELD, THE LINKAGE SECTION OF THE
015600** SUBPROGRAM IT IS PASSED TO.  THEY ARE NOT COPYBOOKS BECAUSE
015700** EACH ONE IS ONLY EVER PASSED TO A SINGLE SUBPROGRAM FROM A
015800** SINGLE CALLER - KEEPING THEM IN SYNC IS THIS PROGRAM'S JOB.
015900 01  VALIDATION-RESULT-REC.
016000     05  VALID-RESULT-SW             PIC X(1).
016100         88  RECORD-IS-VALID             VALUE "Y".
016200         88  RECORD-IS-INVALID           VALUE "N".
016300     05  VALID-ERROR-CODE            PIC X(20).
016350     05  FILLER                      PIC X(4).
016400
016500 01  SENTIMENT-WORK-REC.
016600     05  SENT-RATING                 PIC 9(1).
016700     05  SENT-PROVISIONAL            PIC X(18).
016800     05  SENT-FINAL                  PIC X(18).
016850     05  FILLER                      PIC X(3).
016900
017000 01  PUBLISH-RESULT-REC.
017100     05  PUBLISH-DECISION            PIC X(7).
017200     05  REJECTION-REASONS.
017300         10  REASON-SLOT             PIC X(20) OCCURS 6 TIMES
017400                                     INDEXED BY REASON-SLOT-IDX.
017450     05  FILLER                      PIC X(3).
017500
017600 01  TAG-WORK-REC.
017700     05  TAG-SENTIMENT                PIC X(18).
017800     05  TAG-LIST.
017900         10  TAG-SLOT                PIC X(20) OCCURS 10 TIMES
018000                                     INDEXED BY TAG-SLOT-IDX.
018100     05  TAG-COUNT                   PIC 9(2) COMP.
018150     05  FILLER                      PIC X(5).
018200
018300 01  SUMMARY-WORK-REC.
018400     05  SUM-REVIEW-TEXT              PIC X(300).
018500     05  SUM-SUMMARY                  PIC X(153).
018550     05  FILLER                      PIC X(7).
018600
018700** THE REASON/SENTIMENT/TAG NAME TABLES THE REPORT SECTION WALKS
018800** TO TURN AN ACCUMULATOR SLOT BACK INTO A PRINTABLE LABEL - EACH
018900** LOADED BY REDEFINES OF A VALUE LITERAL, SAME AS REVPUBRL AND
019000** REVTAG DO FOR THEIR OWN COPIES OF THESE NAMES.
019100 01  REASON-NAME-LIST.
019200     05  FILLER  PIC X(20) VALUE "PRICE_MENTIONED     ".
019300     05  FILLER  PIC X(20) VALUE "OWNER_MENTIONED     ".
019400     05  FILLER  PIC X(20) VALUE "CONTACT_INFO        ".
019500     05  FILLER  PIC X(20) VALUE "ABUSIVE_LANGUAGE    ".
019600     05  FILLER  PIC X(20) VALUE "SPAM_LINKS          ".
019700     05  FILLER  PIC X(20) VALUE "HATE_SEXUAL_VIOLENT ".
019800 01  REASON-NAME-TBL REDEFINES REASON-NAME-LIST.
019900     05  REASON-NAME OCCURS 6 TIMES
020000                     INDEXED BY REASON-NAME-IDX  PIC X(20).
020100
020200 01  SENTIMENT-NAME-LIST.
020300     05  FILLER  PIC X(20) VALUE "SENTIMENT_POSITIVE  ".
020400     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEUTRAL   ".
020500     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEGATIVE  ".
020600 01  SENTIMENT-NAME-TBL REDEFINES SENTIMENT-NAME-LIST.
020700     05  SENTIMENT-NAME OCCURS 3 TIMES
020800                        INDEXED BY SENTIMENT-NAME-IDX  PIC X(20).
020900
021000** THE SENTIMENT TAG NAMES FIRST (SAME ORDER AS TAG-LIST SLOT 1),
021050** THEN THE TOPIC NAMES (SAME ORDER AS REVTOPIC), THEN THE
021100** SPECIAL SIGNAL TAG NAMES (SAME ORDER AS REVTAG) - EVERY SLOT
021150** THE TAG LIST CAN EVER HOLD GETS ITS OWN COUNT HERE, SO THE
021200** TAG DISTRIBUTION SECTION BELOW COVERS THE WHOLE TAG LIST, THE
021300** SAME AS THE SENTIMENT DISTRIBUTION SECTION COVERS IT BY RATING
021350** CATEGORY INSTEAD OF BY TAG.
021400 01  TAG-NAME-LIST.
021410     05  FILLER  PIC X(20) VALUE "SENTIMENT_POSITIVE  ".
021420     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEUTRAL   ".
021430     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEGATIVE  ".
021500     05  FILLER  PIC X(20) VALUE "CLEANLINESS         ".
021600     05  FILLER  PIC X(20) VALUE "ROOM_QUALITY        ".
021700     05  FILLER  PIC X(20) VALUE "BATHROOM            ".
021800     05  FILLER  PIC X(20) VALUE "FOOD_BREAKFAST      ".
021900     05  FILLER  PIC X(20) VALUE "RESTAURANT_FOOD     ".
022000     05  FILLER  PIC X(20) VALUE "SERVICE_STAFF       ".
022100     05  FILLER  PIC X(20) VALUE "CHECKIN_CHECKOUT    ".
022200     05  FILLER  PIC X(20) VALUE "LOCATION            ".
022300     05  FILLER  PIC X(20) VALUE "AMENITIES           ".
022400     05  FILLER  PIC X(20) VALUE "WIFI                ".
022500     05  FILLER  PIC X(20) VALUE "NOISE               ".
022600     05  FILLER  PIC X(20) VALUE "PARKING             ".
022700     05  FILLER  PIC X(20) VALUE "SAFETY_SECURITY     ".
022800     05  FILLER  PIC X(20) VALUE "MAINTENANCE         ".
022900     05  FILLER  PIC X(20) VALUE "PRICE_MENTIONED     ".
023000     05  FILLER  PIC X(20) VALUE "OWNER_MENTIONED     ".
023100     05  FILLER  PIC X(20) VALUE "CONTACT_INFO_MENTION".
023200     05  FILLER  PIC X(20) VALUE "ABUSIVE_CONTENT     ".
023300     05  FILLER  PIC X(20) VALUE "SPAM_SUSPECT        ".
023400 01  TAG-NAME-TBL REDEFINES TAG-NAME-LIST.
023500     05  TAG-NAME OCCURS 22 TIMES
023600                  INDEXED BY TAG-NAME-IDX         PIC X(20).
023700
023800** THE REPORT PRINT LINES - EVERY ONE OF THEM PADS OUT TO THE
023900** FULL 132-CHARACTER SUMRPT RECORD.
024000 01  WS-RPT-HDR-LINE.
024100     05  HDR-TITLE                   PIC X(32)
024200             VALUE "HOTEL REVIEW MODERATION SUMMARY".
024300     05  FILLER                      PIC X(10) VALUE SPACES.
024400     05  HDR-HOTEL-LIT                PIC X(7) VALUE "HOTEL: ".
024500     05  HDR-HOTEL-ID                 PIC X(10).
024600     05  FILLER                      PIC X(3) VALUE SPACES.
024700     05  HDR-DATE-LIT                 PIC X(6) VALUE "DATE: ".
024800     05  HDR-DATE                     PIC X(10).
024900     05  FILLER                      PIC X(54) VALUE SPACES.
025000
025100 01  WS-RPT-COUNT-LINE.
025200     05  CNT-LABEL                    PIC X(24).
025300     05  FILLER                      PIC X(2) VALUE SPACES.
025400     05  CNT-VALUE                    PIC ZZZ,ZZ9.
025500     05  FILLER                      PIC X(99) VALUE SPACES.
025600
025700 01  WS-RPT-PCT-LINE.
025800     05  PCT-LABEL                    PIC X(24)
025900             VALUE "PUBLISH PERCENTAGE     :".
026000     05  FILLER                      PIC X(2) VALUE SPACES.
026100     05  PCT-VALUE                    PIC ZZ9.99.
026200     05  FILLER                      PIC X(100) VALUE SPACES.
026300
026400 01  WS-RPT-SECTION-HDR-LINE.
026500     05  SEC-TITLE                    PIC X(30).
026600     05  SEC-COUNT-LIT                PIC X(5) VALUE "COUNT".
026700     05  FILLER                      PIC X(97) VALUE SPACES.
026800
026900 01  WS-RPT-DETAIL-LINE.
027000     05  DET-NAME                     PIC X(20).
027100     05  FILLER                      PIC X(10) VALUE SPACES.
027200     05  DET-COUNT                    PIC ZZZ,ZZ9.
027300     05  FILLER                      PIC X(95) VALUE SPACES.
027400
027500 01  WS-RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
027600
027700** THE RUN DATE, WINDOWED TO FOUR DIGITS FOR THE REPORT HEADER.
027800 01  WS-DATE-FIELDS.
027900     05  WS-DATE-RAW                  PIC 9(6).
027950     05  FILLER                       PIC X(2).
028000 01  WS-DATE-RAW-R REDEFINES WS-DATE-FIELDS.
028100     05  WS-DATE-YY                   PIC 9(2).
028200     05  WS-DATE-MM                   PIC 9(2).
028300     05  WS-DATE-DD                   PIC 9(2).
028350     05  FILLER                       PIC X(2).
028400 01  WS-CENTURY                       PIC 9(2) COMP.
028500 01  WS-DATE-ISO                      PIC X(10) VALUE SPACES.
028600
028700** COUNTERS AND SUBSCRIPTS, ALL COMP - NONE OF THESE ARE MONEY.
028800 01  WS-COUNTERS.
028900     05  WS-TOTAL-CNT                 PIC 9(7) COMP VALUE ZERO.
029000     05  WS-PUBLISHED-CNT             PIC 9(7) COMP VALUE ZERO.
029100     05  WS-REJECTED-CNT              PIC 9(7) COMP VALUE ZERO.
029200     05  WS-INVALID-CNT               PIC 9(7) COMP VALUE ZERO.
029300     05  WS-REASON-SUB                PIC 9(2) COMP VALUE ZERO.
029400     05  WS-TAG-SUB                   PIC 9(2) COMP VALUE ZERO.
029450     05  WS-RPT-SUB                   PIC 9(2) COMP VALUE ZERO.
029460     05  FILLER                       PIC X(4).
029600 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
029700*    DISPLAY-USAGE VIEW OF THE COMP COUNTERS ABOVE, FOR THE
029800*    END-OF-JOB SYSOUT TRACE LINES ONLY.
029900     05  WS-TOTAL-CNT-D               PIC 9(7).
030000     05  WS-PUBLISHED-CNT-D           PIC 9(7).
030100     05  WS-REJECTED-CNT-D            PIC 9(7).
030200     05  WS-INVALID-CNT-D             PIC 9(7).
030300     05  FILLER                      PIC X(4).
030400
030500 01  WS-REASON-CNT-TBL.
030600     05  WS-REASON-CNT PIC 9(7) COMP OCCURS 6 TIMES
030700                       INDEXED BY WS-REASON-RPT-IDX.
030750     05  FILLER                       PIC X(4).
030800
030900 01  WS-SENTIMENT-CNT-TBL.
031000     05  WS-SENTIMENT-CNT PIC 9(7) COMP OCCURS 3 TIMES
031100                          INDEXED BY WS-SENT-RPT-IDX.
031150     05  FILLER                       PIC X(4).
031200
031300 01  WS-TAG-CNT-TBL.
031400     05  WS-TAG-CNT PIC 9(7) COMP OCCURS 22 TIMES
031500                    INDEXED BY WS-TAG-RPT-IDX.
031550     05  FILLER                       PIC X(4).
031600
031700 01  WS-PUBLISH-PCT                   PIC 999V99 COMP-3
031800                                      VALUE ZERO.
031900
032000 01  WS-SWITCHES.
032100     05  MORE-DATA-SW                 PIC X(1) VALUE "Y".
032200         88  NO-MORE-DATA                 VALUE "N".
032300     05  WS-FOUND-SW                  PIC X(1) VALUE "N".
032350         88  WS-FOUND                     VALUE "Y".
032360     05  FILLER                       PIC X(3).
032500
032600     COPY ABENDREC.
032700
032800 PROCEDURE DIVISION.
032900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033000     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
034000     PERFORM 999-CLEANUP THRU 999-EXIT.
034100     MOVE +0 TO RETURN-CODE.
034200     GOBACK.
034300
034400 000-HOUSEKEEPING.
034500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034600     DISPLAY "******** BEGIN JOB REVEDIT ********".
034700     INITIALIZE WS-COUNTERS, WS-REASON-CNT-TBL,
034800               WS-SENTIMENT-CNT-TBL, WS-TAG-CNT-TBL.
034900     ACCEPT WS-DATE-RAW FROM DATE.
035000     PERFORM 050-BUILD-REPORT-DATE THRU 050-EXIT.
035100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035200     PERFORM 900-READ-RAWREVW THRU 900-EXIT.
035300     IF NO-MORE-DATA
035400         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
035500         GO TO 1000-ABEND-RTN.
035600 000-EXIT.
035700     EXIT.
035800
035900 050-BUILD-REPORT-DATE.
036000*    A FOUR-DIGIT YEAR FOR THE REPORT HEADER OUT OF THE TWO-DIGIT
036100*    YEAR ACCEPT FROM DATE HANDS US - 00-49 WINDOWS TO 20XX,
036200*    50-99 WINDOWS TO 19XX.
036300     IF WS-DATE-YY < 50
036400         MOVE 20 TO WS-CENTURY
036500     ELSE
036600         MOVE 19 TO WS-CENTURY.
036700     MOVE WS-CENTURY   TO WS-DATE-ISO (1:2).
036800     MOVE WS-DATE-YY   TO WS-DATE-ISO (3:2).
036900     MOVE "-"          TO WS-DATE-ISO (5:1).
037000     MOVE WS-DATE-MM   TO WS-DATE-ISO (6:2).
037100     MOVE "-"          TO WS-DATE-ISO (8:1).
037200     MOVE WS-DATE-DD   TO WS-DATE-ISO (9:2).
037300 050-EXIT.
037400     EXIT.
037500
037600 100-MAINLINE.
037700     MOVE "100-MAINLINE" TO PARA-NAME.
037800     PERFORM 200-VALIDATE-RECORD THRU 200-EXIT.
037900     IF RECORD-IS-INVALID
038000         ADD 1 TO WS-INVALID-CNT
038100         PERFORM 950-WRITE-REJECT-REC THRU 950-EXIT
038200     ELSE
038300         PERFORM 210-RUN-SIGNAL-DETECTOR THRU 210-EXIT
038400         PERFORM 220-DERIVE-SENTIMENT THRU 220-EXIT
038500         PERFORM 230-RUN-TOPIC-SCAN THRU 230-EXIT
038600         PERFORM 240-RUN-PUBLISHING-RULES THRU 240-EXIT
038700         PERFORM 250-RUN-TAGGER THRU 250-EXIT
038800         PERFORM 260-RUN-SUMMARIZER THRU 260-EXIT
038900         PERFORM 265-WRITE-ENRICHED-REC THRU 265-EXIT
039000         PERFORM 270-ACCUMULATE-COUNTERS THRU 270-EXIT.
039100     PERFORM 900-READ-RAWREVW THRU 900-EXIT.
039200 100-EXIT.
039300     EXIT.
039400
039500 200-VALIDATE-RECORD.
039600     MOVE "200-VALIDATE-RECORD" TO PARA-NAME.
039700     MOVE SPACES TO VALID-ERROR-CODE.
039800     MOVE "N" TO VALID-RESULT-SW.
039900     CALL "REVVALID" USING RAW-REVIEW-REC, VALIDATION-RESULT-REC.
040000 200-EXIT.
040100     EXIT.
040200
040300 210-RUN-SIGNAL-DETECTOR.
040400     MOVE "210-RUN-SIGNAL-DETECTOR" TO PARA-NAME.
040500     CALL "REVSIGNL" USING RAW-REVIEW-REC, SIGNALS-REC.
040600 210-EXIT.
040700     EXIT.
040800
040900 220-DERIVE-SENTIMENT.
041000     MOVE "220-DERIVE-SENTIMENT" TO PARA-NAME.
041100*    PROVISIONAL SENTIMENT FROM THE STAR RATING ALONE - THE
041200*    OUTSIDE SCORING SERVICE THAT USED TO SUPPLY THIS IS OUT
041300*    OF SCOPE FOR THIS JOB.
041400     MOVE RATING TO SENT-RATING.
041500     IF RATING >= 4
041600         MOVE "SENTIMENT_POSITIVE" TO SENT-PROVISIONAL
041700     ELSE IF RATING = 3
041800         MOVE "SENTIMENT_NEUTRAL " TO SENT-PROVISIONAL
041900     ELSE
042000         MOVE "SENTIMENT_NEGATIVE" TO SENT-PROVISIONAL.
042100     CALL "REVSENT" USING SENTIMENT-WORK-REC.
042200 220-EXIT.
042300     EXIT.
042400
042500 230-RUN-TOPIC-SCAN.
042600     MOVE "230-RUN-TOPIC-SCAN" TO PARA-NAME.
042700     CALL "REVTOPIC" USING RAW-REVIEW-REC, TOPIC-TAG-REC.
042800 230-EXIT.
042900     EXIT.
043000
043100 240-RUN-PUBLISHING-RULES.
043200     MOVE "240-RUN-PUBLISHING-RULES" TO PARA-NAME.
043300     CALL "REVPUBRL" USING SIGNALS-REC, PUBLISH-RESULT-REC.
043400 240-EXIT.
043500     EXIT.
043600
043700 250-RUN-TAGGER.
043800     MOVE "250-RUN-TAGGER" TO PARA-NAME.
043900     MOVE SENT-FINAL TO TAG-SENTIMENT.
044000     CALL "REVTAG" USING SIGNALS-REC, TOPIC-TAG-REC,
044100                         TAG-WORK-REC.
044200 250-EXIT.
044300     EXIT.
044400
044500 260-RUN-SUMMARIZER.
044600     MOVE "260-RUN-SUMMARIZER" TO PARA-NAME.
044700     MOVE REVIEW-TEXT TO SUM-REVIEW-TEXT.
044800     CALL "REVSUM" USING SUMMARY-WORK-REC.
044900 260-EXIT.
045000     EXIT.
045100
045200 265-WRITE-ENRICHED-REC.
045300     MOVE "265-WRITE-ENRICHED-REC" TO PARA-NAME.
045400     MOVE SPACES TO ENRICHED-REVIEW-REC.
045500     MOVE REVIEW-ID   IN RAW-REVIEW-REC
045600                        TO REVIEW-ID   IN ENRICHED-REVIEW-REC.
045700     MOVE HOTEL-ID    IN RAW-REVIEW-REC
045800                        TO HOTEL-ID    IN ENRICHED-REVIEW-REC.
045900     MOVE RATING      IN RAW-REVIEW-REC
046000                        TO RATING      IN ENRICHED-REVIEW-REC.
046100     MOVE PUBLISH-DECISION IN PUBLISH-RESULT-REC
046200                        TO PUBLISH-DECISION IN ENRICHED-REVIEW-REC.
046300     MOVE REJECTION-REASONS IN PUBLISH-RESULT-REC
046400                        TO REJECTION-REASONS IN ENRICHED-REVIEW-REC.
046500     MOVE SENT-FINAL    IN SENTIMENT-WORK-REC
046600                        TO SENTIMENT   IN ENRICHED-REVIEW-REC.
046700     MOVE TAG-LIST       IN TAG-WORK-REC
046800                        TO TAGS        IN ENRICHED-REVIEW-REC.
046900     MOVE SUM-SUMMARY    IN SUMMARY-WORK-REC
047000                        TO SUMMARY     IN ENRICHED-REVIEW-REC.
047100     MOVE REVIEW-TEXT IN RAW-REVIEW-REC (1:150)
047200                        TO REVIEW-TEXT IN ENRICHED-REVIEW-REC.
047300     MOVE WS-DATE-ISO TO ANALYZED-DATE IN ENRICHED-REVIEW-REC.
047400*    THE MODERATION DESK NEVER SIGNED OFF ON FARMING THIS OUT TO
047500*    THE OUTSIDE SCORING SERVICE THE VENDOR KEEPS PITCHING US, SO
047600*    MODEL-NAME AND PROMPT-VERSION JUST CARRY A FIXED IDENTIFIER
047650*    FOR OUR OWN RULE-BASED ENGINE.
047700     MOVE "RULE-BASED-MODERATOR" TO MODEL-NAME IN
047800                                    ENRICHED-REVIEW-REC.
047900     MOVE "v1.0  " TO PROMPT-VERSION IN ENRICHED-REVIEW-REC.
048000     WRITE ENRREVW-REC-DATA FROM ENRICHED-REVIEW-REC.
048100 265-EXIT.
048200     EXIT.
048300
048400 270-ACCUMULATE-COUNTERS.
048500     MOVE "270-ACCUMULATE-COUNTERS" TO PARA-NAME.
048600     ADD 1 TO WS-TOTAL-CNT.
048700     IF PUBLISH-DECISION IN PUBLISH-RESULT-REC = "PUBLISH"
048800         ADD 1 TO WS-PUBLISHED-CNT
048900     ELSE
049000         ADD 1 TO WS-REJECTED-CNT
049100         PERFORM 272-ACCUM-REASONS THRU 272-EXIT.
049200     PERFORM 274-ACCUM-SENTIMENT THRU 274-EXIT.
049300     PERFORM 276-ACCUM-TAGS THRU 276-EXIT.
049400 270-EXIT.
049500     EXIT.
049600
049700 272-ACCUM-REASONS.
049800     SET REASON-SLOT-IDX TO 1.
049900     PERFORM 273-ACCUM-ONE-REASON THRU 273-EXIT
050000             VARYING REASON-SLOT-IDX FROM 1 BY 1
050100             UNTIL REASON-SLOT-IDX > 6.
050200 272-EXIT.
050300     EXIT.
050400
050500 273-ACCUM-ONE-REASON.
050600     IF REASON-SLOT (REASON-SLOT-IDX) NOT = SPACES
050700         SET REASON-NAME-IDX TO 1
050800         MOVE "N" TO WS-FOUND-SW
050900         PERFORM 920-FIND-REASON-SLOT THRU 920-EXIT
051000                 VARYING REASON-NAME-IDX FROM 1 BY 1
051100                 UNTIL REASON-NAME-IDX > 6 OR WS-FOUND
051200         IF WS-FOUND
051300             SET WS-REASON-RPT-IDX TO REASON-NAME-IDX
051400             ADD 1 TO WS-REASON-CNT (WS-REASON-RPT-IDX).
051500 273-EXIT.
051600     EXIT.
051700
051800 920-FIND-REASON-SLOT.
051900     IF REASON-SLOT (REASON-SLOT-IDX) = REASON-NAME (REASON-NAME-IDX)
052000         MOVE "Y" TO WS-FOUND-SW.
052100 920-EXIT.
052200     EXIT.
052300
052400 274-ACCUM-SENTIMENT.
052500     SET SENTIMENT-NAME-IDX TO 1.
052600     MOVE "N" TO WS-FOUND-SW.
052700     PERFORM 940-FIND-SENT-SLOT THRU 940-EXIT
052800             VARYING SENTIMENT-NAME-IDX FROM 1 BY 1
052900             UNTIL SENTIMENT-NAME-IDX > 3 OR WS-FOUND.
053000     IF WS-FOUND
053100         SET WS-SENT-RPT-IDX TO SENTIMENT-NAME-IDX
053200         ADD 1 TO WS-SENTIMENT-CNT (WS-SENT-RPT-IDX).
053300 274-EXIT.
053400     EXIT.
053500
053600 940-FIND-SENT-SLOT.
053700     IF SENT-FINAL = SENTIMENT-NAME (SENTIMENT-NAME-IDX)
053800         MOVE "Y" TO WS-FOUND-SW.
053900 940-EXIT.
054000     EXIT.
054100
054200 276-ACCUM-TAGS.
054300*    EVERY SLOT IN TAG-LIST COUNTS HERE, INCLUDING SLOT 1 (THE
054400*    SENTIMENT TAG) - THE TAG DISTRIBUTION SECTION COVERS THE
054500*    WHOLE LIST THE SAME WAY THE REJECTION-REASON SECTION
054550*    COVERS THE WHOLE REASON LIST.
054600     IF TAG-COUNT > 0
054700         SET TAG-SLOT-IDX TO 1
054800         PERFORM 277-ACCUM-ONE-TAG THRU 277-EXIT
054900                 VARYING TAG-SLOT-IDX FROM 1 BY 1
055000                 UNTIL TAG-SLOT-IDX > TAG-COUNT.
055100 276-EXIT.
055200     EXIT.
055300
055400 277-ACCUM-ONE-TAG.
055500     SET TAG-NAME-IDX TO 1.
055600     MOVE "N" TO WS-FOUND-SW.
055700     PERFORM 960-FIND-TAG-SLOT THRU 960-EXIT
055800             VARYING TAG-NAME-IDX FROM 1 BY 1
055900             UNTIL TAG-NAME-IDX > 22 OR WS-FOUND.
056000     IF WS-FOUND
056100         SET WS-TAG-RPT-IDX TO TAG-NAME-IDX
056200         ADD 1 TO WS-TAG-CNT (WS-TAG-RPT-IDX).
056300 277-EXIT.
056400     EXIT.
056500
056600 960-FIND-TAG-SLOT.
056700     IF TAG-SLOT (TAG-SLOT-IDX) = TAG-NAME (TAG-NAME-IDX)
056800         MOVE "Y" TO WS-FOUND-SW.
056900 960-EXIT.
057000     EXIT.
057100
057200 700-PRINT-REPORT.
057300     MOVE "700-PRINT-REPORT" TO PARA-NAME.
057400     PERFORM 760-COMPUTE-PUBLISH-PCT THRU 760-EXIT.
057500     PERFORM 710-WRITE-HEADER-LINES THRU 710-EXIT.
057600     PERFORM 720-WRITE-REASON-SECTION THRU 720-EXIT.
057700     PERFORM 740-WRITE-SENTIMENT-SECTION THRU 740-EXIT.
057800     PERFORM 780-WRITE-TAG-SECTION THRU 780-EXIT.
057900 700-EXIT.
058000     EXIT.
058100
058200 710-WRITE-HEADER-LINES.
058300     MOVE "710-WRITE-HEADER-LINES" TO PARA-NAME.
058400     MOVE SPACES TO WS-RPT-HDR-LINE.
058500     MOVE "HOTEL REVIEW MODERATION SUMMARY" TO HDR-TITLE.
058600     MOVE "HOTEL: " TO HDR-HOTEL-LIT.
058700     MOVE HOTEL-ID IN RAW-REVIEW-REC TO HDR-HOTEL-ID.
058800     MOVE "DATE: " TO HDR-DATE-LIT.
058900     MOVE WS-DATE-ISO TO HDR-DATE.
059000     WRITE SUMRPT-REC-DATA FROM WS-RPT-HDR-LINE
059100             AFTER ADVANCING 1.
059200     MOVE SPACES TO WS-RPT-COUNT-LINE.
059300     MOVE "TOTAL REVIEWS ANALYZED :" TO CNT-LABEL.
059400     MOVE WS-TOTAL-CNT TO CNT-VALUE.
059500     WRITE SUMRPT-REC-DATA FROM WS-RPT-COUNT-LINE
059600             AFTER ADVANCING 1.
059700     MOVE SPACES TO WS-RPT-COUNT-LINE.
059800     MOVE "PUBLISHED              :" TO CNT-LABEL.
059900     MOVE WS-PUBLISHED-CNT TO CNT-VALUE.
060000     WRITE SUMRPT-REC-DATA FROM WS-RPT-COUNT-LINE
060100             AFTER ADVANCING 1.
060200     MOVE SPACES TO WS-RPT-COUNT-LINE.
060300     MOVE "REJECTED               :" TO CNT-LABEL.
060400     MOVE WS-REJECTED-CNT TO CNT-VALUE.
060500     WRITE SUMRPT-REC-DATA FROM WS-RPT-COUNT-LINE
060600             AFTER ADVANCING 1.
060700     MOVE SPACES TO WS-RPT-PCT-LINE.
060800     MOVE WS-PUBLISH-PCT TO PCT-VALUE.
060900     WRITE SUMRPT-REC-DATA FROM WS-RPT-PCT-LINE
061000             AFTER ADVANCING 1.
061100     MOVE SPACES TO WS-RPT-COUNT-LINE.
061200     MOVE "INVALID (SKIPPED)      :" TO CNT-LABEL.
061300     MOVE WS-INVALID-CNT TO CNT-VALUE.
061400     WRITE SUMRPT-REC-DATA FROM WS-RPT-COUNT-LINE
061500             AFTER ADVANCING 1.
061600     WRITE SUMRPT-REC-DATA FROM WS-RPT-BLANK-LINE
061700             AFTER ADVANCING 1.
061800 710-EXIT.
061900     EXIT.
062000
062100 720-WRITE-REASON-SECTION.
062200     MOVE "720-WRITE-REASON-SECTION" TO PARA-NAME.
062300     MOVE SPACES TO WS-RPT-SECTION-HDR-LINE.
062400     MOVE "REJECTION REASONS            " TO SEC-TITLE.
062500     WRITE SUMRPT-REC-DATA FROM WS-RPT-SECTION-HDR-LINE
062600             AFTER ADVANCING 1.
062700     SET WS-REASON-RPT-IDX TO 1.
062800     PERFORM 725-WRITE-ONE-REASON-LINE THRU 725-EXIT
062900             VARYING WS-REASON-RPT-IDX FROM 1 BY 1
063000             UNTIL WS-REASON-RPT-IDX > 6.
063100     WRITE SUMRPT-REC-DATA FROM WS-RPT-BLANK-LINE
063200             AFTER ADVANCING 1.
063300 720-EXIT.
063400     EXIT.
063500
063600 725-WRITE-ONE-REASON-LINE.
063700     IF WS-REASON-CNT (WS-REASON-RPT-IDX) > 0
063800         MOVE SPACES TO WS-RPT-DETAIL-LINE
063900         MOVE REASON-NAME (WS-REASON-RPT-IDX) TO DET-NAME
064000         MOVE WS-REASON-CNT (WS-REASON-RPT-IDX) TO DET-COUNT
064100         WRITE SUMRPT-REC-DATA FROM WS-RPT-DETAIL-LINE
064200                 AFTER ADVANCING 1.
064300 725-EXIT.
064400     EXIT.
064500
064600 740-WRITE-SENTIMENT-SECTION.
064700     MOVE "740-WRITE-SENTIMENT-SECTION" TO PARA-NAME.
064800     MOVE SPACES TO WS-RPT-SECTION-HDR-LINE.
064900     MOVE "SENTIMENT DISTRIBUTION        " TO SEC-TITLE.
065000     WRITE SUMRPT-REC-DATA FROM WS-RPT-SECTION-HDR-LINE
065100             AFTER ADVANCING 1.
065200     SET WS-SENT-RPT-IDX TO 1.
065300     PERFORM 745-WRITE-ONE-SENT-LINE THRU 745-EXIT
065400             VARYING WS-SENT-RPT-IDX FROM 1 BY 1
065500             UNTIL WS-SENT-RPT-IDX > 3.
065600     WRITE SUMRPT-REC-DATA FROM WS-RPT-BLANK-LINE
065700             AFTER ADVANCING 1.
065800 740-EXIT.
065900     EXIT.
066000
066100 745-WRITE-ONE-SENT-LINE.
066200     IF WS-SENTIMENT-CNT (WS-SENT-RPT-IDX) > 0
066300         MOVE SPACES TO WS-RPT-DETAIL-LINE
066400         MOVE SENTIMENT-NAME (WS-SENT-RPT-IDX) TO DET-NAME
066500         MOVE WS-SENTIMENT-CNT (WS-SENT-RPT-IDX) TO DET-COUNT
066600         WRITE SUMRPT-REC-DATA FROM WS-RPT-DETAIL-LINE
066700                 AFTER ADVANCING 1.
066800 745-EXIT.
066900     EXIT.
067000
067100 760-COMPUTE-PUBLISH-PCT.
067200     MOVE "760-COMPUTE-PUBLISH-PCT" TO PARA-NAME.
067300     IF WS-TOTAL-CNT = 0
067400         MOVE ZERO TO WS-PUBLISH-PCT
067500     ELSE
067600         COMPUTE WS-PUBLISH-PCT ROUNDED =
067700                 (WS-PUBLISHED-CNT * 100) / WS-TOTAL-CNT.
067800 760-EXIT.
067900     EXIT.
068000
068100 780-WRITE-TAG-SECTION.
068200     MOVE "780-WRITE-TAG-SECTION" TO PARA-NAME.
068300     MOVE SPACES TO WS-RPT-SECTION-HDR-LINE.
068400     MOVE "TAG DISTRIBUTION              " TO SEC-TITLE.
068500     WRITE SUMRPT-REC-DATA FROM WS-RPT-SECTION-HDR-LINE
068600             AFTER ADVANCING 1.
068700     SET WS-TAG-RPT-IDX TO 1.
068800     PERFORM 785-WRITE-ONE-TAG-LINE THRU 785-EXIT
068900             VARYING WS-TAG-RPT-IDX FROM 1 BY 1
069000             UNTIL WS-TAG-RPT-IDX > 22.
069100 780-EXIT.
069200     EXIT.
069300
069400 785-WRITE-ONE-TAG-LINE.
069500     IF WS-TAG-CNT (WS-TAG-RPT-IDX) > 0
069600         MOVE SPACES TO WS-RPT-DETAIL-LINE
069700         MOVE TAG-NAME (WS-TAG-RPT-IDX) TO DET-NAME
069800         MOVE WS-TAG-CNT (WS-TAG-RPT-IDX) TO DET-COUNT
069900         WRITE SUMRPT-REC-DATA FROM WS-RPT-DETAIL-LINE
070000                 AFTER ADVANCING 1.
070100 785-EXIT.
070200     EXIT.
070300
070400 800-OPEN-FILES.
070500     MOVE "800-OPEN-FILES" TO PARA-NAME.
070600     OPEN INPUT RAWREVW.
070700     OPEN OUTPUT ENRREVW, RJCTLOG, SUMRPT, SYSOUT.
070800 800-EXIT.
070900     EXIT.
071000
071100 850-CLOSE-FILES.
071200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
071300     CLOSE RAWREVW, ENRREVW, RJCTLOG, SUMRPT, SYSOUT.
071400 850-EXIT.
071500     EXIT.
071600
071700 900-READ-RAWREVW.
071800     READ RAWREVW INTO RAW-REVIEW-REC
071900         AT END MOVE "N" TO MORE-DATA-SW
072000         GO TO 900-EXIT
072100     END-READ.
072200 900-EXIT.
072300     EXIT.
072400
072500 950-WRITE-REJECT-REC.
072600     MOVE "950-WRITE-REJECT-REC" TO PARA-NAME.
072700     MOVE SPACES TO REJECT-LOG-REC.
072800     MOVE REVIEW-ID IN RAW-REVIEW-REC
072900                      TO REVIEW-ID IN REJECT-LOG-REC.
073000     MOVE VALID-ERROR-CODE TO ERROR-CODE IN REJECT-LOG-REC.
073100     WRITE RJCTLOG-REC-DATA FROM REJECT-LOG-REC.
073200 950-EXIT.
073300     EXIT.
073400
073500 999-CLEANUP.
073600     MOVE "999-CLEANUP" TO PARA-NAME.
073700     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
073800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073900     DISPLAY "** TOTAL ANALYZED **".
074000     DISPLAY WS-TOTAL-CNT-D.
074100     DISPLAY "** PUBLISHED **".
074200     DISPLAY WS-PUBLISHED-CNT-D.
074300     DISPLAY "** REJECTED **".
074400     DISPLAY WS-REJECTED-CNT-D.
074500     DISPLAY "** INVALID (SKIPPED) **".
074600     DISPLAY WS-INVALID-CNT-D.
074700     DISPLAY "******** NORMAL END OF JOB REVEDIT ********".
074800 999-EXIT.
074900     EXIT.
075000
075100 1000-ABEND-RTN.
075200     WRITE SYSOUT-REC FROM ABEND-REC.
075300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075400     DISPLAY "*** ABNORMAL END OF JOB - REVEDIT ***" UPON CONSOLE.
075500     DIVIDE ZERO-VAL INTO ONE-VAL.
