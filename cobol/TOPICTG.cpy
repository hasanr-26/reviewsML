000100******************************************************************
000200*  TOPICTG  -  TOPIC-TAG LIST WORK AREA                           *
000300*  PASSED BY REFERENCE BETWEEN REVTOPIC AND REVTAG - THE TOPIC    *
000400*  TAGS A REVIEW'S TEXT MATCHED ON THE KEYWORD SCAN, IN THE       *
000500*  ORDER THEY WERE FOUND.                                        *
000600*                                                                 *
000700*  WRITTEN  10/30/88  JS   INITIAL VERSION FOR MODERATION PROJECT *
000800******************************************************************
000900 01  TOPIC-TAG-REC.
001000     05  TOPIC-TAG-COUNT         PIC 9(2) COMP.
001100     05  TOPIC-TAG-TBL OCCURS 14 TIMES
001200                       INDEXED BY TOPIC-TAG-IDX    PIC X(20).
001300     05  FILLER                  PIC X(5).
