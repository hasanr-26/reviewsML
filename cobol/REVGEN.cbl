000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/08/88.
000700 DATE-COMPILED. 11/08/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS A SAMPLE RAW REVIEW FILE FOR
001400*          EXERCISING REVEDIT WITHOUT WAITING ON A LIVE FEED
001500*          FROM THE HOTEL CHANNELS.  IT MANUFACTURES ONE RECORD
001600*          AT A TIME FROM FIXED SENTENCE, NAME AND SOURCE
001700*          TABLES, DRIVEN BY A SMALL LINEAR-CONGRUENTIAL
001800*          GENERATOR SO A GIVEN SEED ALWAYS PRODUCES THE SAME
001900*          RUN - USEFUL WHEN A TEST CASE NEEDS TO BE REPEATED.
002000*
002100*          ABOUT ONE RECORD IN FIVE IS BUILT FROM A "PROBLEM"
002200*          TEMPLATE (PRICE, OWNER, CONTACT, ABUSIVE OR SPAM
002300*          LANGUAGE) SO THE REJECT SIDE OF REVEDIT GETS SOME
002400*          EXERCISE TOO.  THE REST ARE ORDINARY GUEST REVIEWS
002500*          BUILT FROM ONE TO THREE TOPIC SENTENCES.
002600*
002700*          RUN PARAMETERS - RECORD COUNT AND HOTEL ID - COME
002800*          FROM AN OPTIONAL CONTROL CARD.  A MISSING CARD, OR A
002900*          BLANK FIELD ON IT, DEFAULTS TO 500 RECORDS FOR
003000*          HOTEL_001.
003100*
003200*          CONTROL CARD FILE            -  PARMCRD
003300*          OUTPUT FILE                  -  RAWREVW
003400*          DUMP FILE                    -  SYSOUT
003500*
003600******************************************************************
003700*CHANGE LOG.
003800*
003900*  DATE      BY    REQUEST     DESCRIPTION
004000*  --------  ----  ----------  --------------------------------
004100*  11/08/88  JS    INITIAL     FIRST VERSION - NORMAL REVIEWS
004200*                              ONLY, FIXED 500-RECORD COUNT
004300*  06/14/91  JS    CR-0448     ADDED THE PROBLEM TEMPLATES AND
004400*                              THE WEIGHTED RATING TABLES
004500*  12/09/94  RDM   CR-0813     ADDED THE CONTROL CARD SO A TEST
004600*                              RUN CAN ASK FOR A DIFFERENT
004700*                              RECORD COUNT OR HOTEL ID WITHOUT
004800*                              A RECOMPILE
004900*  08/29/98  TGD   Y2K-0091    WINDOWED THE TWO-DIGIT YEAR OUT
005000*                              OF ACCEPT-FROM-DATE BEFORE USING
005100*                              IT AS THE BASIS FOR THE RANDOM
005200*                              CREATED-DATE BACKDATING - SEE
005300*                              050-BUILD-BASE-DATE.  00-49
005400*                              ASSUMED 20XX, 50-99 ASSUMED 19XX
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT RAWREVW
007200     ASSIGN TO UT-S-RAWREVW
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PARMCRD
007700     ASSIGN TO UT-S-PARMCRD
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                     PIC X(130).
009000
009100****** ONE RECORD PER GENERATED GUEST REVIEW - THE SAME LAYOUT
009200****** REVEDIT READS, SEE COPYBOOK RAWREVW.
009300 FD  RAWREVW
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 400 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RAWREVW-REC-DATA.
009900 01  RAWREVW-REC-DATA                PIC X(400).
010000
010100****** OPTIONAL ONE-CARD RUN PARAMETER FILE - RECORD COUNT AND
010200****** HOTEL ID.  NO CARD, OR A BLANK FIELD ON IT, TAKES THE
010300****** BUILT-IN DEFAULT FOR THAT FIELD.
010400 FD  PARMCRD
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PARMCRD-REC-DATA.
011000 01  PARMCRD-REC-DATA                PIC X(80).
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  OFCODE                      PIC X(2).
011500         88  CODE-WRITE                  VALUE SPACES.
011600
011700** THE RAW REVIEW LAYOUT THIS PROGRAM BUILDS.
011800     COPY RAWREVW.
011900
012000** THE CONTROL CARD, BROKEN OUT.
012100 01  PARM-CARD-REC.
012200     05  PARM-COUNT                  PIC 9(5).
012300     05  FILLER                      PIC X(1).
012400     05  PARM-HOTEL-ID               PIC X(10).
012500     05  FILLER                      PIC X(64).
012600
012700** RUN PARAMETERS AND THE RECORD-WRITTEN COUNT.
012800 01  WS-GEN-PARMS.
012900     05  WS-GEN-COUNT                PIC 9(5) COMP.
013000     05  WS-GEN-HOTEL-ID             PIC X(10).
013100     05  WS-GEN-WRITTEN-CNT          PIC 9(5) COMP.
013200     05  FILLER                      PIC X(5).
013300
013400 01  WS-TRACE-FLDS.
013500*    DISPLAY-USAGE COPY OF THE WRITTEN COUNT FOR THE END-OF-JOB
013600*    SYSOUT LINE ONLY - A COMP FIELD SHOWS AS HEX GARBAGE ON A
013700*    DISPLAY.
013800     05  WS-GEN-WRITTEN-CNT-D        PIC 9(5).
013900     05  FILLER                      PIC X(5).
014000
014100 01  WS-REC-CTL.
014200     05  WS-REC-SUB                  PIC 9(5) COMP.
014300     05  FILLER                      PIC X(5).
014400
014500** THE LINEAR-CONGRUENTIAL GENERATOR - BORLAND-STYLE CONSTANTS,
014600** SEED 104327 EVERY RUN SO A TEST CASE CAN BE REPRODUCED.
014700** 300-NEXT-RANDOM LEAVES A FRESH 0-99 DRAW IN WS-RANDOM-DRAW.
014800 01  WS-RANDOM-FLDS.
014900     05  WS-LCG-SEED                 PIC 9(9) COMP VALUE 104327.
015000     05  WS-LCG-PRODUCT              PIC 9(11) COMP VALUE ZERO.
015100     05  WS-LCG-QUOT                 PIC 9(11) COMP VALUE ZERO.
015200     05  WS-RANDOM-DRAW              PIC 9(2) COMP VALUE ZERO.
015300     05  FILLER                      PIC X(4).
015400
015500** TODAY'S RUN DATE, WINDOWED THE SAME WAY REVEDIT WINDOWS IT,
015600** THEN USED AS THE "NOT LATER THAN" POINT FOR THE RANDOM
015700** BACKDATING BELOW.
015800 01  WS-DATE-FIELDS.
015900     05  WS-DATE-RAW                 PIC 9(6).
016000     05  FILLER                      PIC X(2).
016100 01  WS-DATE-RAW-R REDEFINES WS-DATE-FIELDS.
016200     05  WS-DATE-YY                  PIC 9(2).
016300     05  WS-DATE-MM                  PIC 9(2).
016400     05  WS-DATE-DD                  PIC 9(2).
016500     05  FILLER                      PIC X(2).
016600 01  WS-CENTURY                      PIC 9(2) COMP.
016700
016800 01  WS-BASE-DATE-FLDS.
016900     05  WS-BASE-YEAR                PIC 9(4) COMP.
017000     05  WS-BASE-MONTH               PIC 9(2) COMP.
017100     05  WS-BASE-DAY                 PIC 9(2) COMP.
017200     05  FILLER                      PIC X(4).
017300
017400 01  WS-CUR-DATE-FLDS.
017500     05  WS-CUR-YEAR                 PIC 9(4) COMP.
017600     05  WS-CUR-MONTH                PIC 9(2) COMP.
017700     05  WS-CUR-DAY                  PIC 9(2) COMP.
017800     05  WS-DAYS-LEFT                PIC 9(4) COMP.
017900     05  FILLER                      PIC X(4).
018000
018100 01  WS-DAY-OFFSET-FLDS.
018200     05  WS-DAY-OFFSET               PIC 9(4) COMP.
018300     05  FILLER                      PIC X(4).
018400
018500** LOADED BY 060-LOAD-MONTH-TABLE AT THE START OF THE RUN -
018600** PLAIN COBOL-85 HAS NO WAY TO PUT A VALUE ON EACH ELEMENT OF
018700** AN OCCURS CLAUSE THE WAY THE LITERAL-REDEFINES TABLES BELOW
018800** DO FOR ALPHANUMERIC DATA.
018900 01  WS-MONTH-DAYS-TBL.
019000     05  WS-MONTH-DAYS PIC 9(2) COMP OCCURS 12 TIMES
019100                       INDEXED BY WS-MONTH-IDX.
019200     05  FILLER                      PIC X(4).
019300
019400 01  WS-LEAP-FLDS.
019500     05  WS-LEAP-SW                  PIC X(1) VALUE "N".
019600         88  WS-LEAP-YEAR                VALUE "Y".
019700     05  WS-LEAP-Q                   PIC 9(4) COMP.
019800     05  WS-LEAP-R4                  PIC 9(2) COMP.
019900     05  WS-LEAP-R100                PIC 9(2) COMP.
020000     05  WS-LEAP-R400                PIC 9(2) COMP.
020100     05  FILLER                      PIC X(3).
020200
020300 77  WS-GEN-DATE-ISO                 PIC X(10) VALUE SPACES.
020400
020500** HEX DIGITS FOR THE RANDOM PORTION OF THE REVIEW ID, LOADED BY
020600** REDEFINES OF A VALUE LITERAL LIKE REVPUBRL'S REASON TABLE.
020700 01  HEX-DIGIT-LIST.
020800     05  FILLER  PIC X(16) VALUE "0123456789ABCDEF".
020900 01  HEX-DIGIT-TBL REDEFINES HEX-DIGIT-LIST.
021000     05  HEX-DIGIT OCCURS 16 TIMES
021100                   INDEXED BY HEX-DIGIT-IDX       PIC X(1).
021200
021300 01  WS-ID-FLDS.
021400     05  WS-GEN-REVIEW-ID            PIC X(22).
021500     05  WS-ID-PTR                   PIC 9(3) COMP.
021600     05  WS-HOTEL-ID-LEN             PIC 9(3) COMP.
021700     05  WS-HEX-SUB                  PIC 9(2) COMP.
021800     05  WS-HEX-Q                    PIC 9(2) COMP.
021900     05  WS-HEX-REM                  PIC 9(2) COMP.
022000     05  WS-HEX-IDX-VAL              PIC 9(2) COMP.
022100     05  FILLER                      PIC X(5).
022200
022300** SIXTEEN REVIEWER NAMES, SAME LITERAL-REDEFINES TECHNIQUE.
022400 01  REVIEWER-NAME-LIST.
022500     05  FILLER  PIC X(30) VALUE "Rajesh Kumar".
022600     05  FILLER  PIC X(30) VALUE "Priya Singh".
022700     05  FILLER  PIC X(30) VALUE "Amit Patel".
022800     05  FILLER  PIC X(30) VALUE "Neha Sharma".
022900     05  FILLER  PIC X(30) VALUE "Vikram Rao".
023000     05  FILLER  PIC X(30) VALUE "Kavya Desai".
023100     05  FILLER  PIC X(30) VALUE "Arjun Menon".
023200     05  FILLER  PIC X(30) VALUE "Sangeeta Gupta".
023300     05  FILLER  PIC X(30) VALUE "John Smith".
023400     05  FILLER  PIC X(30) VALUE "Sarah Johnson".
023500     05  FILLER  PIC X(30) VALUE "Michael Brown".
023600     05  FILLER  PIC X(30) VALUE "Emma Davis".
023700     05  FILLER  PIC X(30) VALUE "Robert Wilson".
023800     05  FILLER  PIC X(30) VALUE "Lisa Anderson".
023900     05  FILLER  PIC X(30) VALUE "David Martinez".
024000     05  FILLER  PIC X(30) VALUE "Mary White".
024100 01  REVIEWER-NAME-TBL REDEFINES REVIEWER-NAME-LIST.
024200     05  REVIEWER-NAME OCCURS 16 TIMES
024300                       INDEXED BY REV-NAME-IDX      PIC X(30).
024400
024500** THE FOUR FEEDER CHANNELS.
024600 01  SOURCE-LIST.
024700     05  FILLER  PIC X(12) VALUE "google".
024800     05  FILLER  PIC X(12) VALUE "booking".
024900     05  FILLER  PIC X(12) VALUE "internal".
025000     05  FILLER  PIC X(12) VALUE "tripadvisor".
025100 01  SOURCE-TBL REDEFINES SOURCE-LIST.
025200     05  SOURCE-NAME OCCURS 4 TIMES
025300                     INDEXED BY SOURCE-IDX          PIC X(12).
025400
025500** EIGHT TOPIC GROUPS OF THREE SENTENCES APIECE, IN THE SAME
025600** GROUP ORDER AS REVTOPIC'S KEYWORD TABLE - CLEANLINESS, ROOM
025700** QUALITY, BATHROOM, FOOD/BREAKFAST, SERVICE/STAFF, LOCATION,
025800** AMENITIES, WIFI.  A NORMAL REVIEW DRAWS ONE TO THREE OF THESE
025900** GROUPS AND ONE SENTENCE FROM EACH.
026000 01  TOPIC-SENTENCE-LIST.
026100     05  FILLER  PIC X(70)
026200         VALUE "Rooms were spotlessly clean and well maintained.".
026300     05  FILLER  PIC X(70)
026400         VALUE "I found dust under the bed, not very clean.".
026500     05  FILLER  PIC X(70)
026600         VALUE "Staff keeps the place spotless, good housekeeping.".
026700     05  FILLER  PIC X(70)
026800         VALUE "Comfortable beds and spacious rooms, very luxurious.".
026900     05  FILLER  PIC X(70)
027000         VALUE "The bed was uncomfortable, the furniture worn out.".
027100     05  FILLER  PIC X(70)
027200         VALUE "Rooms are outdated and need renovation.".
027300     05  FILLER  PIC X(70)
027400         VALUE "Bathroom was pristine with quality toiletries provided.".
027500     05  FILLER  PIC X(70)
027600         VALUE "Bathroom fixtures were old and water pressure was weak.".
027700     05  FILLER  PIC X(70)
027800         VALUE "Bathroom was cramped and had mold in the corners.".
027900     05  FILLER  PIC X(70)
028000         VALUE "Breakfast buffet had amazing variety, loved the spread.".
028100     05  FILLER  PIC X(70)
028200         VALUE "Breakfast quality was poor, stale bread and cold food.".
028300     05  FILLER  PIC X(70)
028400         VALUE "Very limited breakfast options, disappointing.".
028500     05  FILLER  PIC X(70)
028600         VALUE "Staff was very helpful, responsive to all requests.".
028700     05  FILLER  PIC X(70)
028800         VALUE "Service was slow despite low occupancy, frustrating.".
028900     05  FILLER  PIC X(70)
029000         VALUE "Staff seemed disinterested and ignored our requests.".
029100     05  FILLER  PIC X(70)
029200         VALUE "Perfect location near main attractions and restaurants.".
029300     05  FILLER  PIC X(70)
029400         VALUE "Situated in a noisy area with heavy traffic.".
029500     05  FILLER  PIC X(70)
029600         VALUE "Remote location, difficult to reach main attractions.".
029700     05  FILLER  PIC X(70)
029800         VALUE "Pool was beautiful and well maintained, enjoyed it.".
029900     05  FILLER  PIC X(70)
030000         VALUE "Gym facilities were basic and outdated.".
030100     05  FILLER  PIC X(70)
030200         VALUE "Limited amenities, no gym or swimming pool.".
030300     05  FILLER  PIC X(70)
030400         VALUE "Strong WiFi throughout the hotel, perfect for work.".
030500     05  FILLER  PIC X(70)
030600         VALUE "WiFi kept disconnecting, very frustrating.".
030700     05  FILLER  PIC X(70)
030800         VALUE "WiFi signal was weak in the rooms.".
030900 01  TOPIC-SENTENCE-TBL REDEFINES TOPIC-SENTENCE-LIST.
031000     05  TOPIC-SENTENCE OCCURS 24 TIMES
031100                        INDEXED BY TOPIC-SENT-IDX    PIC X(70).
031200
031300 01  WS-GEN-TEXT-FLDS.
031400     05  WS-GEN-TEXT                 PIC X(300).
031500     05  WS-TEXT-PTR                 PIC 9(3) COMP.
031600     05  FILLER                      PIC X(7).
031700
031800 01  WS-SENTENCE-FLDS.
031900     05  WS-NUM-SENTENCES            PIC 9(1) COMP.
032000     05  WS-SENTENCE-SUB             PIC 9(1) COMP.
032100     05  WS-CUR-GROUP                PIC 9(2) COMP.
032200     05  WS-VARIANT                  PIC 9(1) COMP.
032300     05  WS-VARIANT-Q                PIC 9(2) COMP.
032400     05  WS-TOPIC-SLOT               PIC 9(2) COMP.
032500     05  WS-SENT-SUB                 PIC 9(2) COMP.
032600     05  WS-SENT-LEN                 PIC 9(2) COMP.
032700     05  FILLER                      PIC X(5).
032800
032900 01  WS-GROUP-PICK-FLDS.
033000     05  WS-PICKED-COUNT             PIC 9(1) COMP.
033100     05  WS-CAND-GROUP               PIC 9(2) COMP.
033200     05  WS-RETRY-CNT                PIC 9(2) COMP.
033300     05  WS-PICK-SUB                 PIC 9(1) COMP.
033400     05  FILLER                      PIC X(4).
033500
033600 01  WS-PICKED-GROUPS-TBL.
033700     05  WS-PICKED-GROUPS PIC 9(2) COMP OCCURS 3 TIMES.
033800     05  FILLER                      PIC X(4).
033900
034000 01  WS-PROBLEM-FLDS.
034100     05  WS-PROBLEM-CAT              PIC 9(2) COMP.
034200     05  WS-GEN-AMOUNT               PIC 9(4) COMP.
034300     05  FILLER                      PIC X(4).
034400
034500 77  WS-GEN-AMOUNT-ED                PIC ZZZ9.
034600
034700 01  WS-NAME-SOURCE-FLDS.
034800     05  WS-NAME-SLOT                PIC 9(2) COMP.
034900     05  WS-SOURCE-SLOT              PIC 9(1) COMP.
035000     05  WS-GEN-REVIEWER-NAME        PIC X(30).
035100     05  WS-GEN-SOURCE               PIC X(12).
035200     05  FILLER                      PIC X(5).
035300
035400 77  WS-PROBLEM-SW                   PIC X(1) VALUE "N".
035500     88  WS-IS-PROBLEM                   VALUE "Y".
035600
035700 77  WS-DUP-FOUND-SW                 PIC X(1) VALUE "N".
035800     88  WS-DUP-FOUND                    VALUE "Y".
035900
036000     COPY ABENDREC.
036100
036200 PROCEDURE DIVISION.
036300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036400     PERFORM 100-MAINLINE THRU 100-EXIT
036500             VARYING WS-REC-SUB FROM 1 BY 1
036600             UNTIL WS-REC-SUB > WS-GEN-COUNT.
036700     PERFORM 999-CLEANUP THRU 999-EXIT.
036800     MOVE +0 TO RETURN-CODE.
036900     GOBACK.
037000
037100 000-HOUSEKEEPING.
037200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037300     DISPLAY "******** BEGIN JOB REVGEN ********".
037400     MOVE 500 TO WS-GEN-COUNT.
037500     MOVE "HOTEL_001 " TO WS-GEN-HOTEL-ID.
037600     MOVE ZERO TO WS-GEN-WRITTEN-CNT.
037700     PERFORM 060-LOAD-MONTH-TABLE THRU 060-EXIT.
037800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037900     PERFORM 810-READ-PARM-CARD THRU 810-EXIT.
038000     ACCEPT WS-DATE-RAW FROM DATE.
038100     PERFORM 050-BUILD-BASE-DATE THRU 050-EXIT.
038200 000-EXIT.
038300     EXIT.
038400
038500 050-BUILD-BASE-DATE.
038600*    WINDOW THE TWO-DIGIT ACCEPT-FROM-DATE YEAR THE SAME WAY
038700*    REVEDIT DOES, THEN HOLD THE RESULT AS THE "TODAY" POINT
038800*    EVERY GENERATED CREATED-DATE COUNTS BACKWARD FROM.
038900     IF WS-DATE-YY < 50
039000         MOVE 20 TO WS-CENTURY
039100     ELSE
039200         MOVE 19 TO WS-CENTURY.
039300     COMPUTE WS-BASE-YEAR = (WS-CENTURY * 100) + WS-DATE-YY.
039400     MOVE WS-DATE-MM TO WS-BASE-MONTH.
039500     MOVE WS-DATE-DD TO WS-BASE-DAY.
039600 050-EXIT.
039700     EXIT.
039800
039900 060-LOAD-MONTH-TABLE.
040000*    CALENDAR-MONTH LENGTHS, FEBRUARY CORRECTED FOR LEAP YEARS
040100*    BY 610-ROLL-BACK-MONTH AT THE TIME IT IS USED.
040200     MOVE 31 TO WS-MONTH-DAYS (1).
040300     MOVE 28 TO WS-MONTH-DAYS (2).
040400     MOVE 31 TO WS-MONTH-DAYS (3).
040500     MOVE 30 TO WS-MONTH-DAYS (4).
040600     MOVE 31 TO WS-MONTH-DAYS (5).
040700     MOVE 30 TO WS-MONTH-DAYS (6).
040800     MOVE 31 TO WS-MONTH-DAYS (7).
040900     MOVE 31 TO WS-MONTH-DAYS (8).
041000     MOVE 30 TO WS-MONTH-DAYS (9).
041100     MOVE 31 TO WS-MONTH-DAYS (10).
041200     MOVE 30 TO WS-MONTH-DAYS (11).
041300     MOVE 31 TO WS-MONTH-DAYS (12).
041400 060-EXIT.
041500     EXIT.
041600
041700 100-MAINLINE.
041800     MOVE "100-MAINLINE" TO PARA-NAME.
041900     PERFORM 310-PICK-PROBLEM-OR-NORMAL THRU 310-EXIT.
042000     IF WS-IS-PROBLEM
042100         PERFORM 350-PICK-PROBLEM-RATING THRU 350-EXIT
042200         PERFORM 400-BUILD-PROBLEM-TEXT THRU 400-EXIT
042300     ELSE
042400         PERFORM 360-PICK-NORMAL-RATING THRU 360-EXIT
042500         PERFORM 420-BUILD-NORMAL-TEXT THRU 420-EXIT.
042600     PERFORM 450-PICK-REVIEWER-NAME THRU 450-EXIT.
042700     PERFORM 460-PICK-SOURCE THRU 460-EXIT.
042800     PERFORM 200-BUILD-REVIEW-ID THRU 200-EXIT.
042900     PERFORM 500-BUILD-CREATED-DATE THRU 500-EXIT.
043000     PERFORM 900-WRITE-RAW-REC THRU 900-EXIT.
043100     ADD 1 TO WS-GEN-WRITTEN-CNT.
043200 100-EXIT.
043300     EXIT.
043400
043500 200-BUILD-REVIEW-ID.
043600*    <HOTEL-ID>_<TWELVE RANDOM HEX DIGITS> - THE SAME SHAPE
043700*    REVVALID EXPECTS IN REVIEW-ID.
043800     MOVE "200-BUILD-REVIEW-ID" TO PARA-NAME.
043900     MOVE SPACES TO WS-GEN-REVIEW-ID.
044000     MOVE 1 TO WS-ID-PTR.
044100     PERFORM 210-FIND-HOTEL-ID-LEN THRU 210-EXIT.
044200     STRING WS-GEN-HOTEL-ID (1:WS-HOTEL-ID-LEN) DELIMITED BY SIZE
044300            "_" DELIMITED BY SIZE
044400            INTO WS-GEN-REVIEW-ID
044500            WITH POINTER WS-ID-PTR.
044600     PERFORM 220-APPEND-ONE-HEX-DIGIT THRU 220-EXIT
044700             VARYING WS-HEX-SUB FROM 1 BY 1 UNTIL WS-HEX-SUB > 12.
044800 200-EXIT.
044900     EXIT.
045000
045100 210-FIND-HOTEL-ID-LEN.
045200*    BACK-SCAN FOR THE LAST NON-BLANK BYTE OF THE HOTEL ID, SAME
045300*    TECHNIQUE AS REVVALID'S TEXT-LENGTH SCAN.
045400     MOVE 10 TO WS-HOTEL-ID-LEN.
045500     PERFORM 215-BACK-SCAN-HOTEL-ID THRU 215-EXIT
045600             UNTIL WS-HOTEL-ID-LEN < 1
045700                OR WS-GEN-HOTEL-ID (WS-HOTEL-ID-LEN:1) NOT = SPACE.
045800 210-EXIT.
045900     EXIT.
046000
046100 215-BACK-SCAN-HOTEL-ID.
046200     SUBTRACT 1 FROM WS-HOTEL-ID-LEN.
046300 215-EXIT.
046400     EXIT.
046500
046600 220-APPEND-ONE-HEX-DIGIT.
046700     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
046800     DIVIDE WS-RANDOM-DRAW BY 16 GIVING WS-HEX-Q
046900             REMAINDER WS-HEX-REM.
047000     ADD 1 TO WS-HEX-REM GIVING WS-HEX-IDX-VAL.
047100     SET HEX-DIGIT-IDX TO WS-HEX-IDX-VAL.
047200     STRING HEX-DIGIT (HEX-DIGIT-IDX) DELIMITED BY SIZE
047300            INTO WS-GEN-REVIEW-ID
047400            WITH POINTER WS-ID-PTR.
047500 220-EXIT.
047600     EXIT.
047700
047800 300-NEXT-RANDOM.
047900*    SIMPLE LCG - SEED = (SEED * 9301 + 49297) MOD 233280, THEN
048000*    THE DRAW IS SEED MOD 100.  GOOD ENOUGH FOR A SAMPLE-DATA
048100*    GENERATOR, NOT FOR ANYTHING NEEDING A RIGOROUS DISTRIBUTION.
048200     COMPUTE WS-LCG-PRODUCT = (WS-LCG-SEED * 9301) + 49297.
048300     DIVIDE WS-LCG-PRODUCT BY 233280 GIVING WS-LCG-QUOT
048400             REMAINDER WS-LCG-SEED.
048500     DIVIDE WS-LCG-SEED BY 100 GIVING WS-LCG-QUOT
048600             REMAINDER WS-RANDOM-DRAW.
048700 300-EXIT.
048800     EXIT.
048900
049000 310-PICK-PROBLEM-OR-NORMAL.
049100*    ABOUT ONE RECORD IN FIVE IS A PROBLEM RECORD.
049200     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
049300     IF WS-RANDOM-DRAW < 20
049400         MOVE "Y" TO WS-PROBLEM-SW
049500     ELSE
049600         MOVE "N" TO WS-PROBLEM-SW.
049700 310-EXIT.
049800     EXIT.
049900
050000 350-PICK-PROBLEM-RATING.
050100*    WEIGHTED 25/25/20/15/15 FOR RATINGS 1-5.
050200     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
050300     IF WS-RANDOM-DRAW < 25
050400         MOVE 1 TO RATING
050500     ELSE IF WS-RANDOM-DRAW < 50
050600         MOVE 2 TO RATING
050700     ELSE IF WS-RANDOM-DRAW < 70
050800         MOVE 3 TO RATING
050900     ELSE IF WS-RANDOM-DRAW < 85
051000         MOVE 4 TO RATING
051100     ELSE
051200         MOVE 5 TO RATING.
051300 350-EXIT.
051400     EXIT.
051500
051600 360-PICK-NORMAL-RATING.
051700*    WEIGHTED 5/10/20/30/35 FOR RATINGS 1-5.
051800     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
051900     IF WS-RANDOM-DRAW < 5
052000         MOVE 1 TO RATING
052100     ELSE IF WS-RANDOM-DRAW < 15
052200         MOVE 2 TO RATING
052300     ELSE IF WS-RANDOM-DRAW < 35
052400         MOVE 3 TO RATING
052500     ELSE IF WS-RANDOM-DRAW < 65
052600         MOVE 4 TO RATING
052700     ELSE
052800         MOVE 5 TO RATING.
052900 360-EXIT.
053000     EXIT.
053100
053200 400-BUILD-PROBLEM-TEXT.
053300     MOVE "400-BUILD-PROBLEM-TEXT" TO PARA-NAME.
053400     MOVE SPACES TO WS-GEN-TEXT.
053500     MOVE 1 TO WS-TEXT-PTR.
053600     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
053700     COMPUTE WS-PROBLEM-CAT = 1 + ((WS-RANDOM-DRAW * 10) / 100).
053800     IF WS-PROBLEM-CAT < 4
053900         PERFORM 405-BUILD-PRICE-TEXT THRU 405-EXIT
054000     ELSE IF WS-PROBLEM-CAT < 6
054100         PERFORM 406-BUILD-OWNER-TEXT THRU 406-EXIT
054200     ELSE IF WS-PROBLEM-CAT = 6
054300         PERFORM 407-BUILD-CONTACT-TEXT THRU 407-EXIT
054400     ELSE IF WS-PROBLEM-CAT = 7
054500         PERFORM 408-BUILD-SPAM-TEXT THRU 408-EXIT
054600     ELSE
054700         PERFORM 409-BUILD-ABUSIVE-TEXT THRU 409-EXIT.
054800 400-EXIT.
054900     EXIT.
055000
055100 405-BUILD-PRICE-TEXT.
055200*    CATEGORIES 1-3 ARE THE THREE PRICE VARIANTS, EACH WITH A
055300*    RANDOM AMOUNT IN 2000-8000.
055400     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
055500     COMPUTE WS-GEN-AMOUNT = 2000 + ((WS-RANDOM-DRAW * 6001) / 100).
055600     MOVE WS-GEN-AMOUNT TO WS-GEN-AMOUNT-ED.
055700     IF WS-PROBLEM-CAT = 1
055800         STRING "I paid Rs." DELIMITED BY SIZE
055900                WS-GEN-AMOUNT-ED DELIMITED BY SIZE
056000                " per night which seemed expensive for the quality."
056100                                DELIMITED BY SIZE
056200                INTO WS-GEN-TEXT WITH POINTER WS-TEXT-PTR
056300     ELSE IF WS-PROBLEM-CAT = 2
056400         STRING "Good hotel but Rs. " DELIMITED BY SIZE
056500                WS-GEN-AMOUNT-ED DELIMITED BY SIZE
056600                " seemed like a lot of money." DELIMITED BY SIZE
056700                INTO WS-GEN-TEXT WITH POINTER WS-TEXT-PTR
056800     ELSE
056900         STRING "For only " DELIMITED BY SIZE
057000                WS-GEN-AMOUNT-ED DELIMITED BY SIZE
057100                " rupees, I expected better facilities."
057200                                DELIMITED BY SIZE
057300                INTO WS-GEN-TEXT WITH POINTER WS-TEXT-PTR.
057400 405-EXIT.
057500     EXIT.
057600
057700 406-BUILD-OWNER-TEXT.
057800     IF WS-PROBLEM-CAT = 4
057900         MOVE "Owner Rajesh was helpful but service was inconsistent."
058000                 TO WS-GEN-TEXT
058100     ELSE
058200         MOVE "Spoke with manager Priya about the room issues."
058300                 TO WS-GEN-TEXT.
058400 406-EXIT.
058500     EXIT.
058600
058700 407-BUILD-CONTACT-TEXT.
058800     MOVE "For complaints contact: support@hotelreviews.com or 9876543210"
058900             TO WS-GEN-TEXT.
059000 407-EXIT.
059100     EXIT.
059200
059300 408-BUILD-SPAM-TEXT.
059400     MOVE "Check my blog www.myhotelreview.blog for detailed thoughts."
059500             TO WS-GEN-TEXT.
059600 408-EXIT.
059700     EXIT.
059800
059900 409-BUILD-ABUSIVE-TEXT.
060000     IF WS-PROBLEM-CAT = 8
060100         MOVE "Damn awful place, would not recommend!" TO WS-GEN-TEXT
060200     ELSE IF WS-PROBLEM-CAT = 9
060300         MOVE "This place is bloody terrible, waste of money!"
060400                 TO WS-GEN-TEXT
060500     ELSE
060600         MOVE "Horrendous stay, stay away at all costs!"
060700                 TO WS-GEN-TEXT.
060800 409-EXIT.
060900     EXIT.
061000
061100 410-PICK-DISTINCT-GROUPS.
061200     MOVE ZERO TO WS-PICKED-COUNT.
061300     PERFORM 415-PICK-ONE-GROUP THRU 415-EXIT
061400             VARYING WS-SENTENCE-SUB FROM 1 BY 1
061500             UNTIL WS-SENTENCE-SUB > WS-NUM-SENTENCES.
061600 410-EXIT.
061700     EXIT.
061800
061900 415-PICK-ONE-GROUP.
062000*    UP TO TWENTY TRIES TO DRAW A TOPIC GROUP NOT ALREADY ON THE
062100*    LIST FOR THIS REVIEW - WITH ONLY THREE SENTENCES AT MOST
062200*    OUT OF EIGHT GROUPS THIS ALWAYS SUCCEEDS LONG BEFORE THE
062300*    RETRY LIMIT, THE LIMIT IS ONLY THERE SO A FUTURE CHANGE
062400*    CANNOT LOOP THE JOB FOREVER.
062500     MOVE ZERO TO WS-RETRY-CNT.
062600     MOVE "Y" TO WS-DUP-FOUND-SW.
062700     PERFORM 417-TRY-ONE-GROUP THRU 417-EXIT
062800             UNTIL NOT WS-DUP-FOUND OR WS-RETRY-CNT > 20.
062900     ADD 1 TO WS-PICKED-COUNT.
063000     MOVE WS-CAND-GROUP TO WS-PICKED-GROUPS (WS-PICKED-COUNT).
063100 415-EXIT.
063200     EXIT.
063300
063400 417-TRY-ONE-GROUP.
063500     ADD 1 TO WS-RETRY-CNT.
063600     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
063700     COMPUTE WS-CAND-GROUP = 1 + ((WS-RANDOM-DRAW * 8) / 100).
063800     MOVE "N" TO WS-DUP-FOUND-SW.
063900     IF WS-PICKED-COUNT > 0
064000         PERFORM 418-CHECK-ONE-PICKED THRU 418-EXIT
064100                 VARYING WS-PICK-SUB FROM 1 BY 1
064200                 UNTIL WS-PICK-SUB > WS-PICKED-COUNT
064300                    OR WS-DUP-FOUND.
064400 417-EXIT.
064500     EXIT.
064600
064700 418-CHECK-ONE-PICKED.
064800     IF WS-CAND-GROUP = WS-PICKED-GROUPS (WS-PICK-SUB)
064900         MOVE "Y" TO WS-DUP-FOUND-SW.
065000 418-EXIT.
065100     EXIT.
065200
065300 420-BUILD-NORMAL-TEXT.
065400     MOVE "420-BUILD-NORMAL-TEXT" TO PARA-NAME.
065500     MOVE SPACES TO WS-GEN-TEXT.
065600     MOVE 1 TO WS-TEXT-PTR.
065700     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
065800     COMPUTE WS-NUM-SENTENCES = 1 + ((WS-RANDOM-DRAW * 3) / 100).
065900     PERFORM 410-PICK-DISTINCT-GROUPS THRU 410-EXIT.
066000     PERFORM 430-APPEND-ONE-SENTENCE THRU 430-EXIT
066100             VARYING WS-SENTENCE-SUB FROM 1 BY 1
066200             UNTIL WS-SENTENCE-SUB > WS-NUM-SENTENCES.
066300 420-EXIT.
066400     EXIT.
066500
066600 430-APPEND-ONE-SENTENCE.
066700     MOVE WS-PICKED-GROUPS (WS-SENTENCE-SUB) TO WS-CUR-GROUP.
066800     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
066900     DIVIDE WS-RANDOM-DRAW BY 3 GIVING WS-VARIANT-Q
067000             REMAINDER WS-VARIANT.
067100     COMPUTE WS-TOPIC-SLOT = ((WS-CUR-GROUP - 1) * 3) + WS-VARIANT + 1.
067200     PERFORM 435-FIND-SENTENCE-LEN THRU 435-EXIT.
067300     IF WS-SENTENCE-SUB > 1
067400         STRING " " DELIMITED BY SIZE
067500                INTO WS-GEN-TEXT
067600                WITH POINTER WS-TEXT-PTR.
067700     STRING TOPIC-SENTENCE (WS-TOPIC-SLOT) (1:WS-SENT-LEN)
067800                DELIMITED BY SIZE
067900            INTO WS-GEN-TEXT
068000            WITH POINTER WS-TEXT-PTR.
068100 430-EXIT.
068200     EXIT.
068300
068400 435-FIND-SENTENCE-LEN.
068500*    BACK-SCAN FOR THE LAST NON-BLANK BYTE OF THE CHOSEN TEMPLATE
068600*    SENTENCE, SAME TECHNIQUE AS REVVALID AND REVSUM USE ON THE
068700*    REVIEW TEXT AND THE FALLBACK SUMMARY.
068800     MOVE 70 TO WS-SENT-SUB.
068900     PERFORM 436-BACK-SCAN-SENT THRU 436-EXIT
069000             UNTIL WS-SENT-SUB < 1
069100                OR TOPIC-SENTENCE (WS-TOPIC-SLOT) (WS-SENT-SUB:1)
069200                                            NOT = SPACE.
069300     MOVE WS-SENT-SUB TO WS-SENT-LEN.
069400 435-EXIT.
069500     EXIT.
069600
069700 436-BACK-SCAN-SENT.
069800     SUBTRACT 1 FROM WS-SENT-SUB.
069900 436-EXIT.
070000     EXIT.
070100
070200 450-PICK-REVIEWER-NAME.
070300     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
070400     COMPUTE WS-NAME-SLOT = 1 + ((WS-RANDOM-DRAW * 16) / 100).
070500     MOVE REVIEWER-NAME (WS-NAME-SLOT) TO WS-GEN-REVIEWER-NAME.
070600 450-EXIT.
070700     EXIT.
070800
070900 460-PICK-SOURCE.
071000     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
071100     COMPUTE WS-SOURCE-SLOT = 1 + ((WS-RANDOM-DRAW * 4) / 100).
071200     MOVE SOURCE-NAME (WS-SOURCE-SLOT) TO WS-GEN-SOURCE.
071300 460-EXIT.
071400     EXIT.
071500
071600 500-BUILD-CREATED-DATE.
071700*    CREATED-DATE IS "TODAY" MINUS A RANDOM 1-730 DAYS - A
071800*    SIMPLE DERIVED DATE IS ALL THIS SAMPLE FILE NEEDS.
071900     MOVE "500-BUILD-CREATED-DATE" TO PARA-NAME.
072000     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
072100     COMPUTE WS-DAY-OFFSET = 1 + ((WS-RANDOM-DRAW * 730) / 100).
072200     MOVE WS-BASE-YEAR TO WS-CUR-YEAR.
072300     MOVE WS-BASE-MONTH TO WS-CUR-MONTH.
072400     MOVE WS-BASE-DAY TO WS-CUR-DAY.
072500     MOVE WS-DAY-OFFSET TO WS-DAYS-LEFT.
072600     PERFORM 600-DECREMENT-ONE-DAY THRU 600-EXIT
072700             UNTIL WS-DAYS-LEFT = 0.
072800     PERFORM 660-FORMAT-DATE THRU 660-EXIT.
072900     MOVE WS-GEN-DATE-ISO TO CREATED-DATE.
073000 500-EXIT.
073100     EXIT.
073200
073300 600-DECREMENT-ONE-DAY.
073400     SUBTRACT 1 FROM WS-DAYS-LEFT.
073500     SUBTRACT 1 FROM WS-CUR-DAY.
073600     IF WS-CUR-DAY = 0
073700         PERFORM 610-ROLL-BACK-MONTH THRU 610-EXIT.
073800 600-EXIT.
073900     EXIT.
074000
074100 610-ROLL-BACK-MONTH.
074200     SUBTRACT 1 FROM WS-CUR-MONTH.
074300     IF WS-CUR-MONTH = 0
074400         MOVE 12 TO WS-CUR-MONTH
074500         SUBTRACT 1 FROM WS-CUR-YEAR.
074600     PERFORM 650-CHECK-LEAP-YEAR THRU 650-EXIT.
074700     MOVE WS-MONTH-DAYS (WS-CUR-MONTH) TO WS-CUR-DAY.
074800     IF WS-CUR-MONTH = 2 AND WS-LEAP-YEAR
074900         ADD 1 TO WS-CUR-DAY.
075000 610-EXIT.
075100     EXIT.
075200
075300 650-CHECK-LEAP-YEAR.
075400*    DIVISIBLE BY 4 AND NOT BY 100, UNLESS ALSO DIVISIBLE BY 400.
075500     MOVE "N" TO WS-LEAP-SW.
075600     DIVIDE WS-CUR-YEAR BY 4 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R4.
075700     IF WS-LEAP-R4 = 0
075800         MOVE "Y" TO WS-LEAP-SW.
075900     DIVIDE WS-CUR-YEAR BY 100 GIVING WS-LEAP-Q
076000             REMAINDER WS-LEAP-R100.
076100     IF WS-LEAP-R100 = 0
076200         MOVE "N" TO WS-LEAP-SW.
076300     DIVIDE WS-CUR-YEAR BY 400 GIVING WS-LEAP-Q
076400             REMAINDER WS-LEAP-R400.
076500     IF WS-LEAP-R400 = 0
076600         MOVE "Y" TO WS-LEAP-SW.
076700 650-EXIT.
076800     EXIT.
076900
077000 660-FORMAT-DATE.
077100     MOVE SPACES TO WS-GEN-DATE-ISO.
077200     MOVE WS-CUR-YEAR  TO WS-GEN-DATE-ISO (1:4).
077300     MOVE "-"          TO WS-GEN-DATE-ISO (5:1).
077400     MOVE WS-CUR-MONTH TO WS-GEN-DATE-ISO (6:2).
077500     MOVE "-"          TO WS-GEN-DATE-ISO (8:1).
077600     MOVE WS-CUR-DAY   TO WS-GEN-DATE-ISO (9:2).
077700 660-EXIT.
077800     EXIT.
077900
078000 800-OPEN-FILES.
078100     MOVE "800-OPEN-FILES" TO PARA-NAME.
078200     OPEN OUTPUT RAWREVW, SYSOUT.
078300     OPEN INPUT PARMCRD.
078400 800-EXIT.
078500     EXIT.
078600
078700 810-READ-PARM-CARD.
078800*    ONE OPTIONAL CONTROL CARD - NO CARD, OR A BLANK FIELD ON
078900*    IT, KEEPS THE BUILT-IN DEFAULT FOR THAT FIELD.
079000     MOVE "810-READ-PARM-CARD" TO PARA-NAME.
079100     READ PARMCRD INTO PARM-CARD-REC
079200         AT END GO TO 810-EXIT
079300     END-READ.
079400     IF PARM-COUNT NUMERIC AND PARM-COUNT > 0
079500         MOVE PARM-COUNT TO WS-GEN-COUNT.
079600     IF PARM-HOTEL-ID NOT = SPACES
079700         MOVE PARM-HOTEL-ID TO WS-GEN-HOTEL-ID.
079800 810-EXIT.
079900     EXIT.
080000
080100 850-CLOSE-FILES.
080200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
080300     CLOSE RAWREVW, SYSOUT, PARMCRD.
080400 850-EXIT.
080500     EXIT.
080600
080700 900-WRITE-RAW-REC.
080800     MOVE "900-WRITE-RAW-REC" TO PARA-NAME.
080900     MOVE SPACES TO RAW-REVIEW-REC.
081000     MOVE WS-GEN-REVIEW-ID      TO REVIEW-ID.
081100     MOVE WS-GEN-HOTEL-ID       TO HOTEL-ID.
081200     MOVE WS-GEN-TEXT           TO REVIEW-TEXT.
081300     MOVE WS-GEN-REVIEWER-NAME  TO REVIEWER-NAME.
081400     MOVE WS-GEN-SOURCE         TO SOURCE.
081500     MOVE WS-GEN-DATE-ISO       TO CREATED-DATE.
081600     WRITE RAWREVW-REC-DATA FROM RAW-REVIEW-REC.
081700 900-EXIT.
081800     EXIT.
081900
082000 999-CLEANUP.
082100     MOVE "999-CLEANUP" TO PARA-NAME.
082200     MOVE WS-GEN-WRITTEN-CNT TO WS-GEN-WRITTEN-CNT-D.
082300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
082400     DISPLAY "** RECORDS GENERATED **".
082500     DISPLAY WS-GEN-WRITTEN-CNT-D.
082600     DISPLAY "******** NORMAL END OF JOB REVGEN ********".
082700 999-EXIT.
082800     EXIT.
082900
083000 1000-ABEND-RTN.
083100     WRITE SYSOUT-REC FROM ABEND-REC.
083200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083300     DISPLAY "*** ABNORMAL END OF JOB - REVGEN ***" UPON CONSOLE.
083400     DIVIDE ZERO-VAL INTO ONE-VAL.
