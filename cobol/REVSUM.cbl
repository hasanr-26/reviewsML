000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVSUM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM BUILDS THE ONE-LINE SUMMARY FOR ONE
001400*          REVIEW - NO OUTSIDE SCORING SERVICE IS BROUGHT IN TO
001500*          WRITE ONE, THE DESK WANTS A PLAIN MECHANICAL TRIM OF
001600*          THE REVIEW TEXT ITSELF.  150 CHARACTERS OR LESS COMES
001700*          BACK AS-IS, LONGER TEXT IS CUT TO 150 CHARACTERS WITH
001800*          "..." APPENDED.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300*  DATE      BY    REQUEST     DESCRIPTION
002400*  --------  ----  ----------  --------------------------------
002500*  10/30/88  JS    INITIAL     FIRST VERSION
002600*  08/27/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
002700*                              FIELDS EDITED IN THIS PROGRAM,
002800*                              NO CHANGE REQUIRED
002900*
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-SCAN-FLDS.
004400     05  WS-LAST-NONBLANK        PIC 9(3) COMP VALUE ZERO.
004500     05  WS-SCAN-SUB             PIC 9(3) COMP VALUE ZERO.
004550     05  FILLER                  PIC X(3).
004600
004700 01  WS-SCAN-FLDS-DISPLAY REDEFINES WS-SCAN-FLDS.
004800*    DISPLAY-USAGE VIEW OF THE COMP COUNTERS ABOVE, FOR SYSOUT
004900*    TRACE LINES ONLY - A COMP FIELD DISPLAYS AS HEX GARBAGE.
005000     05  WS-LAST-NONBLANK-D      PIC 9(3).
005100     05  WS-SCAN-SUB-D           PIC 9(3).
005150     05  FILLER                  PIC X(3).
005200
005300 01  WS-TRUNC-AREA               PIC X(150).
005400 01  WS-TRUNC-AREA-HALVES REDEFINES WS-TRUNC-AREA.
005500*    FRONT/BACK-75 VIEW - USED WHEN DISPLAYING A TRUNCATED
005600*    SUMMARY ACROSS TWO SYSOUT LINES DURING A TRACE RUN.
005700     05  WS-TRUNC-FRONT          PIC X(75).
005800     05  WS-TRUNC-BACK           PIC X(75).
005900
006000 LINKAGE SECTION.
006100 01  SUMMARY-WORK-REC.
006200     05  SUM-REVIEW-TEXT         PIC X(300).
006300     05  SUM-SUMMARY             PIC X(153).
006320     05  FILLER                  PIC X(7).
006350 01  SUMMARY-WORK-REC-ALT REDEFINES SUMMARY-WORK-REC.
006360*    BODY/TAIL VIEW OF THE SUMMARY FIELD - LETS A DIAGNOSTIC
006370*    DISPLAY SHOW JUST THE "..." TAIL WITHOUT ALL 153 BYTES.
006380     05  FILLER                  PIC X(300).
006390     05  SUM-SUMMARY-BODY        PIC X(150).
006395     05  SUM-SUMMARY-TAIL        PIC X(3).
006400
006500 PROCEDURE DIVISION USING SUMMARY-WORK-REC.
006600
006700 000-HOUSEKEEPING.
006800     MOVE SPACES TO SUM-SUMMARY.
006900     PERFORM 100-FIND-TRIMMED-LENGTH THRU 100-EXIT.
007000     IF WS-LAST-NONBLANK <= 150
007100         MOVE SUM-REVIEW-TEXT (1:WS-LAST-NONBLANK) TO SUM-SUMMARY
007200     ELSE
007300         MOVE SUM-REVIEW-TEXT (1:150) TO WS-TRUNC-AREA
007400         STRING WS-TRUNC-AREA DELIMITED BY SIZE
007500                "..."          DELIMITED BY SIZE
007600                INTO SUM-SUMMARY.
007700     GOBACK.
007800 000-EXIT.
007900     EXIT.
008000
008100 100-FIND-TRIMMED-LENGTH.
008200*    BACK-SCAN FOR THE LAST NON-BLANK BYTE, SAME TECHNIQUE AS
008300*    REVVALID USES ON THE RAW TEXT - PLAIN COBOL-85 HAS NO
008400*    TRAILING-SPACE TALLY OF ITS OWN.
008500     MOVE ZERO TO WS-LAST-NONBLANK.
008600     MOVE 300 TO WS-SCAN-SUB.
008700     PERFORM 105-BACK-SCAN-TEXT THRU 105-EXIT
008800             UNTIL WS-SCAN-SUB < 1
008900                OR SUM-REVIEW-TEXT (WS-SCAN-SUB:1) NOT = SPACE.
009000     MOVE WS-SCAN-SUB TO WS-LAST-NONBLANK.
009100 100-EXIT.
009200     EXIT.
009300
009400 105-BACK-SCAN-TEXT.
009500     SUBTRACT 1 FROM WS-SCAN-SUB.
009600 105-EXIT.
009700     EXIT.
