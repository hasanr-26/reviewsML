000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVTAG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM BUILDS THE FINAL TAG LIST FOR ONE
001400*          REVIEW - THE SENTIMENT TAG FIRST, THEN THE TOPIC
001500*          TAGS REVTOPIC FOUND, THEN A SPECIAL TAG FOR EACH
001600*          CONTENT SIGNAL THAT FIRED, IN THAT ORDER.  A TAG
001700*          THAT WOULD REPEAT IS DROPPED - FIRST OCCURRENCE
001800*          WINS - AND THE LIST NEVER GROWS PAST THE TEN SLOTS
001900*          THE OUTPUT RECORD HAS ROOM FOR.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*  DATE      BY    REQUEST     DESCRIPTION
002500*  --------  ----  ----------  --------------------------------
002600*  10/30/88  JS    INITIAL     FIRST VERSION - SENTIMENT AND
002700*                              TOPIC TAGS ONLY
002800*  07/11/92  JS    CR-0301     ADDED THE FOUR SPECIAL SIGNAL
002900*                              TAGS (PRICE, OWNER, CONTACT,
003000*                              ABUSIVE)
003100*  09/02/95  RDM   CR-0744     ADDED SPAM_SUSPECT SPECIAL TAG
003200*  08/26/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
003300*                              FIELDS EDITED IN THIS PROGRAM,
003400*                              NO CHANGE REQUIRED
003500*
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*    THE THREE SENTIMENT TAG LITERALS AND THE FIVE SPECIAL
005000*    SIGNAL TAG LITERALS, EACH LOADED BY REDEFINES OF A VALUE
005100*    LITERAL IN THE SAME STYLE AS REVPUBRL'S REASON TABLE.
005200 01  SENTIMENT-TAG-LIST.
005300     05  FILLER  PIC X(20) VALUE "SENTIMENT_POSITIVE  ".
005400     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEUTRAL   ".
005500     05  FILLER  PIC X(20) VALUE "SENTIMENT_NEGATIVE  ".
005600 01  SENTIMENT-TAG-TBL REDEFINES SENTIMENT-TAG-LIST.
005700     05  SENTIMENT-TAG OCCURS 3 TIMES
005800                      INDEXED BY SENT-TAG-IDX  PIC X(20).
005900
005910*    THE CONTACT TAG RUNS TWO BYTES PAST THE TWENTY-BYTE SLOT
005920*    THE OUTPUT RECORD'S TAGS FIELD GIVES EACH TAG - CARRIED
005930*    HERE TRUNCATED TO "CONTACT_INFO_MENTION" SO IT FITS THE
005940*    SLOT RATHER THAN SHIFTING EVERY OTHER TAG IN THE LIST.
006000 01  SPECIAL-TAG-LIST.
006100     05  FILLER  PIC X(20) VALUE "PRICE_MENTIONED     ".
006200     05  FILLER  PIC X(20) VALUE "OWNER_MENTIONED     ".
006300     05  FILLER  PIC X(20) VALUE "CONTACT_INFO_MENTION".
006400     05  FILLER  PIC X(20) VALUE "ABUSIVE_CONTENT     ".
006500     05  FILLER  PIC X(20) VALUE "SPAM_SUSPECT        ".
006600 01  SPECIAL-TAG-TBL REDEFINES SPECIAL-TAG-LIST.
006700     05  SPECIAL-TAG OCCURS 5 TIMES
006800                    INDEXED BY SPECIAL-TAG-IDX   PIC X(20).
006900
007000 01  WS-COUNTERS.
007100     05  WS-DUP-SUB              PIC 9(2) COMP VALUE ZERO.
007200
007300 01  WS-SWITCHES.
007400     05  WS-DUP-FOUND-SW         PIC X(1) VALUE "N".
007500         88  WS-DUP-FOUND            VALUE "Y".
007550     05  WS-CANDIDATE-TAG        PIC X(20) VALUE SPACES.
007580     05  FILLER                  PIC X(3).
007600
007700 LINKAGE SECTION.
007800     COPY SIGNALS.
007900
008000     COPY TOPICTG.
008100
008200 01  TAG-WORK-REC.
008300     05  TAG-SENTIMENT           PIC X(18).
008400     05  TAG-LIST.
008500         10  TAG-SLOT            PIC X(20) OCCURS 10 TIMES
008600                                 INDEXED BY TAG-SLOT-IDX.
008650     05  TAG-LIST-FLAT REDEFINES TAG-LIST PIC X(200).
008660*    FLAT VIEW OF THE TEN TAG SLOTS - THE SHAPE REVEDIT MOVES
008670*    STRAIGHT INTO THE ENRICHED-REVIEW TAGS FIELD.
008700     05  TAG-COUNT               PIC 9(2) COMP.
008750     05  FILLER                  PIC X(5).
008800
008900 PROCEDURE DIVISION USING SIGNALS-REC, TOPIC-TAG-REC,
009000                          TAG-WORK-REC.
009100
009200 000-HOUSEKEEPING.
009300     MOVE ZERO TO TAG-COUNT.
009400     MOVE SPACES TO TAG-LIST.
009500     PERFORM 100-ADD-SENTIMENT-TAG THRU 100-EXIT.
009600     PERFORM 120-ADD-TOPIC-TAGS THRU 120-EXIT.
009700     PERFORM 140-ADD-SPECIAL-TAGS THRU 140-EXIT.
009800     GOBACK.
009900 000-EXIT.
010000     EXIT.
010100
010200 100-ADD-SENTIMENT-TAG.
010300*    AN UNRECOGNIZED SENTIMENT VALUE FALLS BACK TO NEUTRAL -
010400*    REVSENT SHOULD NEVER HAND US ONE, BUT WE DO NOT TRUST
010500*    THAT FROM HERE.
010600     SET SENT-TAG-IDX TO 2.
010700     IF TAG-SENTIMENT = "SENTIMENT_POSITIVE "
010800         SET SENT-TAG-IDX TO 1
010900     ELSE IF TAG-SENTIMENT = "SENTIMENT_NEGATIVE "
011000         SET SENT-TAG-IDX TO 3.
011100     PERFORM 900-APPEND-TAG THRU 900-EXIT.
011200 100-EXIT.
011300     EXIT.
011400
011500 120-ADD-TOPIC-TAGS.
011600     IF TOPIC-TAG-COUNT > 0
011700         SET TOPIC-TAG-IDX TO 1
011800         PERFORM 125-ADD-ONE-TOPIC-TAG THRU 125-EXIT
011900                 VARYING TOPIC-TAG-IDX FROM 1 BY 1
012000                 UNTIL TOPIC-TAG-IDX > TOPIC-TAG-COUNT.
012100 120-EXIT.
012200     EXIT.
012300
012400 125-ADD-ONE-TOPIC-TAG.
012500     PERFORM 900-APPEND-TAG-FROM-TOPIC THRU 900-TOPIC-EXIT.
012600 125-EXIT.
012700     EXIT.
012800
012900 140-ADD-SPECIAL-TAGS.
013000*    IN FIXED ORDER - PRICE, OWNER, CONTACT, ABUSIVE, SPAM.
013100     IF PRICE-MENTIONED
013200         SET SPECIAL-TAG-IDX TO 1
013300         PERFORM 900-APPEND-SPECIAL-TAG THRU 900-SPECIAL-EXIT.
013400     IF OWNER-NAME-MENTIONED
013500         SET SPECIAL-TAG-IDX TO 2
013600         PERFORM 900-APPEND-SPECIAL-TAG THRU 900-SPECIAL-EXIT.
013700     IF PHONE-EMAIL-PRESENT
013800         SET SPECIAL-TAG-IDX TO 3
013900         PERFORM 900-APPEND-SPECIAL-TAG THRU 900-SPECIAL-EXIT.
014000     IF ABUSIVE-LANGUAGE
014100         SET SPECIAL-TAG-IDX TO 4
014200         PERFORM 900-APPEND-SPECIAL-TAG THRU 900-SPECIAL-EXIT.
014300     IF SPAM-OR-LINKS
014400         SET SPECIAL-TAG-IDX TO 5
014500         PERFORM 900-APPEND-SPECIAL-TAG THRU 900-SPECIAL-EXIT.
014600 140-EXIT.
014700     EXIT.
014800
014900 900-APPEND-TAG.
014950     MOVE SENTIMENT-TAG (SENT-TAG-IDX) TO WS-CANDIDATE-TAG.
015000     PERFORM 950-CHECK-FOR-DUPLICATE THRU 950-EXIT.
015100     IF NOT WS-DUP-FOUND AND TAG-COUNT < 10
015200         ADD 1 TO TAG-COUNT
015300         SET TAG-SLOT-IDX TO TAG-COUNT
015400         MOVE WS-CANDIDATE-TAG TO TAG-SLOT (TAG-SLOT-IDX).
015600 900-EXIT.
015700     EXIT.
015800
015900 900-APPEND-TAG-FROM-TOPIC.
016000     MOVE TOPIC-TAG-TBL (TOPIC-TAG-IDX) TO WS-CANDIDATE-TAG.
016100     PERFORM 950-CHECK-FOR-DUPLICATE THRU 950-EXIT.
016200     IF NOT WS-DUP-FOUND AND TAG-COUNT < 10
016300         ADD 1 TO TAG-COUNT
016400         SET TAG-SLOT-IDX TO TAG-COUNT
016500         MOVE WS-CANDIDATE-TAG TO TAG-SLOT (TAG-SLOT-IDX).
016600 900-TOPIC-EXIT.
016700     EXIT.
016800
016900 900-APPEND-SPECIAL-TAG.
017000     MOVE SPECIAL-TAG (SPECIAL-TAG-IDX) TO WS-CANDIDATE-TAG.
017100     PERFORM 950-CHECK-FOR-DUPLICATE THRU 950-EXIT.
017200     IF NOT WS-DUP-FOUND AND TAG-COUNT < 10
017300         ADD 1 TO TAG-COUNT
017400         SET TAG-SLOT-IDX TO TAG-COUNT
017500         MOVE WS-CANDIDATE-TAG TO TAG-SLOT (TAG-SLOT-IDX).
017600 900-SPECIAL-EXIT.
017700     EXIT.
017800
017900 950-CHECK-FOR-DUPLICATE.
018000*    FIRST OCCURRENCE WINS - WALK WHAT WE HAVE SO FAR AND SEE
018100*    IF THE CANDIDATE TAG IS ALREADY THERE.
018200     MOVE "N" TO WS-DUP-FOUND-SW.
018300     IF TAG-COUNT > 0
018400         PERFORM 955-CHECK-ONE-SLOT THRU 955-EXIT
018500                 VARYING WS-DUP-SUB FROM 1 BY 1
018600                 UNTIL WS-DUP-SUB > TAG-COUNT OR WS-DUP-FOUND.
018700 950-EXIT.
018800     EXIT.
018900
019000 955-CHECK-ONE-SLOT.
019100     SET TAG-SLOT-IDX TO WS-DUP-SUB.
019200     IF TAG-SLOT (TAG-SLOT-IDX) = WS-CANDIDATE-TAG
019300         MOVE "Y" TO WS-DUP-FOUND-SW.
019400 955-EXIT.
019500     EXIT.
