000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVPUBRL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/30/88.
000700 DATE-COMPILED. 10/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM APPLIES THE HARD PUBLISH/REJECT
001400*          RULES TO THE SEVEN CONTENT SIGNALS REVSIGNL FOUND.
001500*          EACH TRUE SIGNAL IN THE FIXED ORDER BELOW APPENDS
001600*          ITS REASON CODE TO THE OUTPUT LIST; IF ANY REASON
001700*          WAS APPENDED THE REVIEW IS REJECTED, OTHERWISE IT
001800*          PUBLISHES.  TOO-SHORT FLAGS A REVIEW BUT NEVER BY
001900*          ITSELF CAUSES A REJECTION.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*  DATE      BY    REQUEST     DESCRIPTION
002500*  --------  ----  ----------  --------------------------------
002600*  10/30/88  JS    INITIAL     FIRST VERSION - PRICE, OWNER,
002700*                              CONTACT AND ABUSIVE-LANGUAGE
002800*                              REASONS ONLY
002900*  05/19/91  JS    CR-0452     ADDED SPAM_LINKS REASON
003000*  06/03/02  LKW   CR-1190     ADDED HATE_SEXUAL_VIOLENT REASON
003100*                              FOR THE PLANNED SCORING-SERVICE
003150*                              TIE-IN (CONTRACT NEVER SIGNED)
003200*  08/25/98  TGD   Y2K-0091    Y2K IMPACT REVIEW - NO DATE
003300*                              FIELDS EDITED IN THIS PROGRAM,
003400*                              NO CHANGE REQUIRED
003500*
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*    REASON CODE AND REASON TEXT LITERALS, LOADED BY REDEFINES
005000*    OF A VALUE LITERAL SO 100-APPLY-RULES CAN WALK THE TABLE
005100*    IN THE FIXED ORDER THE MODERATION DESK SIGNED OFF ON.
005200 01  REASON-CODE-LIST.
005300     05  FILLER  PIC X(20) VALUE "PRICE_MENTIONED     ".
005400     05  FILLER  PIC X(20) VALUE "OWNER_MENTIONED     ".
005500     05  FILLER  PIC X(20) VALUE "CONTACT_INFO        ".
005600     05  FILLER  PIC X(20) VALUE "ABUSIVE_LANGUAGE    ".
005700     05  FILLER  PIC X(20) VALUE "SPAM_LINKS          ".
005800     05  FILLER  PIC X(20) VALUE "HATE_SEXUAL_VIOLENT ".
005900 01  REASON-CODE-TBL REDEFINES REASON-CODE-LIST.
006000     05  REASON-CODE OCCURS 6 TIMES
006100                     INDEXED BY REASON-IDX    PIC X(20).
006200
006300 01  REASON-TEXT-LIST.
006400     05  FILLER  PIC X(50)
006500         VALUE "Price, tariff, or monetary amount mentioned      ".
006600     05  FILLER  PIC X(50)
006700         VALUE "Hotel owner or manager name mentioned            ".
006800     05  FILLER  PIC X(50)
006900         VALUE "Phone number or email address present            ".
007000     05  FILLER  PIC X(50)
007100         VALUE "Contains profanity or abusive language           ".
007200     05  FILLER  PIC X(50)
007300         VALUE "Contains spam, advertisements, or links          ".
007400     05  FILLER  PIC X(50)
007500         VALUE "Contains hate speech, sexual, or violent content ".
007600 01  REASON-TEXT-TBL REDEFINES REASON-TEXT-LIST.
007700     05  REASON-TEXT OCCURS 6 TIMES
007800                     INDEXED BY REASON-TEXT-IDX PIC X(50).
007900
008000 01  WS-COUNTERS.
008100     05  WS-REASON-CNT           PIC 9(2) COMP VALUE ZERO.
008150 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
008160*    DISPLAY-USAGE VIEW OF THE COMP COUNTER ABOVE, FOR SYSOUT
008170*    TRACE LINES ONLY - A COMP FIELD DISPLAYS AS HEX GARBAGE.
008180     05  WS-REASON-CNT-D         PIC 9(2).
008200
008300 LINKAGE SECTION.
008400     COPY SIGNALS.
008500
008600 01  PUBLISH-RESULT-REC.
008700     05  PUBLISH-DECISION        PIC X(7).
008800     05  REJECTION-REASONS.
008900         10  REASON-SLOT         PIC X(20) OCCURS 6 TIMES
009000                                 INDEXED BY REASON-SLOT-IDX.
009050     05  FILLER                  PIC X(3).
009100
009200 PROCEDURE DIVISION USING SIGNALS-REC, PUBLISH-RESULT-REC.
009300
009400 000-HOUSEKEEPING.
009500     MOVE ZERO TO WS-REASON-CNT.
009600     MOVE SPACES TO REJECTION-REASONS.
009700     PERFORM 100-APPLY-RULES THRU 100-EXIT.
009800     IF WS-REASON-CNT > 0
009900         MOVE "REJECT " TO PUBLISH-DECISION
010000     ELSE
010100         MOVE "PUBLISH" TO PUBLISH-DECISION.
010200     GOBACK.
010300 000-EXIT.
010400     EXIT.
010500
010600 100-APPLY-RULES.
010700*    CHECKED IN THIS FIXED ORDER - PRICE, OWNER, CONTACT,
010800*    ABUSIVE, SPAM, THEN HATE/SEXUAL/VIOLENT.  TOO-SHORT HAS NO
010900*    REASON CODE AND NEVER REJECTS BY ITSELF.
011000     IF PRICE-MENTIONED
011100         SET REASON-IDX TO 1
011200         PERFORM 900-APPEND-REASON THRU 900-EXIT.
011300     IF OWNER-NAME-MENTIONED
011400         SET REASON-IDX TO 2
011500         PERFORM 900-APPEND-REASON THRU 900-EXIT.
011600     IF PHONE-EMAIL-PRESENT
011700         SET REASON-IDX TO 3
011800         PERFORM 900-APPEND-REASON THRU 900-EXIT.
011900     IF ABUSIVE-LANGUAGE
012000         SET REASON-IDX TO 4
012100         PERFORM 900-APPEND-REASON THRU 900-EXIT.
012200     IF SPAM-OR-LINKS
012300         SET REASON-IDX TO 5
012400         PERFORM 900-APPEND-REASON THRU 900-EXIT.
012500     IF HATE-SEXUAL-VIOLENT
012600         SET REASON-IDX TO 6
012700         PERFORM 900-APPEND-REASON THRU 900-EXIT.
012800 100-EXIT.
012900     EXIT.
013000
013100 900-APPEND-REASON.
013200*    SIX SIGNALS, SIX SLOTS - THIS CAN NEVER OVERFLOW, BUT WE
013300*    CHECK ANYWAY SINCE THE SLOT COUNT LIVES IN THE COPYBOOK
013400*    AND SOMEONE COULD SHRINK IT WITHOUT TOUCHING THIS CODE.
013500     IF WS-REASON-CNT < 6
013600         ADD 1 TO WS-REASON-CNT
013700         SET REASON-SLOT-IDX TO WS-REASON-CNT
013710         SET REASON-TEXT-IDX TO REASON-IDX
013800         MOVE REASON-CODE (REASON-IDX) TO
013900                 REASON-SLOT (REASON-SLOT-IDX)
013950         DISPLAY "REVPUBRL - " REASON-TEXT (REASON-TEXT-IDX).
014000 900-EXIT.
014100     EXIT.
